000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.     RFE100P.
000500 AUTHOR.         MARCO BELLONI.
000600 INSTALLATION.   RACOON LAB - SISTEMAS.
000700 DATE-WRITTEN.   11/03/1991.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO RACOON LAB - SISTEMAS.
001000*================================================================*
001100*    MODULO......: Exportacao Feed Produtos Racoon Lab
001200*    PROGRAMA....: RFE100P
001300*    OBJETIVO ...: Le o arquivo catalogo, aplica os filtros
001400*                  comuns de produto/variante e grava o feed no
001500*                  formato de catalogo de compras atualmente
001600*                  exigido pelo canal de publicidade (hoje o
001610*                  Google Merchant Center), mais um registro de
001620*                  metricas da execucao.
001700*----------------------------------------------------------------*
001800*    ALTERACOES:
001900*    11/03/1991 MBL 0000 - Versao original, so preco e titulo.    RFE0000
002000*    02/09/1993 MBL RFE-012 - Inclusao metafields genero/idade/   RFE0012
002100*               cor/material e tabela de variantes ampliada.
002200*    18/05/1996 MBL RFE-024 - Inclusao titulo com tag de          RFE0024
002300*               destaque, rotulos personalizados, highlight e
002400*               par de detalhe do produto; feed passa a ser
002500*               gravado no formato Atom completo.
002600*    03/11/1997 MBL RFE-027 - Correcao calculo de frete: o        RFE0027
002700*               limite de frete gratis estava em 79,00 EUR ao
002800*               inves de 89,00 EUR (pedido area comercial).
002900*    14/01/1999 GTS RFE-031 - Ajuste Y2K nos campos de data do    RFE0031
003000*               cabecalho de execucao; supressao de elemento em
003100*               branco na gravacao do <entry>.
003200*    22/06/2001 GTS RFE-038 - Caso especial Converse na escolha   RFE0038
003300*               da imagem principal (sola interna nao pode ser
003400*               usada como capa do anuncio).
003450*    12/09/2006 PVR RFE-053 - Canal de publicidade de compras     RFE0053
003460*               passou a se chamar Google Merchant Center;
003470*               comentarios do programa atualizados.
003500*================================================================*
003600 ENVIRONMENT                  DIVISION.
003700*================================================================*
003800
003900*----------------------------------------------------------------*
004000 CONFIGURATION                SECTION.
004100*----------------------------------------------------------------*
004200
004300 SPECIAL-NAMES.
004400     C01                      IS TOP-OF-FORM
004500     CLASS W-CLASSE-NUMERICA  IS "0" THRU "9"
004600     UPSI-0                   ON STATUS IS W-UPSI-LIGADO
004700                              OFF STATUS IS W-UPSI-DESLIGADO.
004800
004900*----------------------------------------------------------------*
005000 INPUT-OUTPUT                 SECTION.
005100*----------------------------------------------------------------*
005200 FILE-CONTROL.
005300
005400* Arquivo catalogo (entrada, uma linha por variante)
005500 COPY "copybooks-RFE010FC".
005600* Arquivo feed Google (saida, formato Atom)
005700 COPY "copybooks-RFE020FC".
005800* Arquivo metricas da execucao
005900 COPY "copybooks-RFE022FC".
006000
006100*================================================================*
006200 DATA                         DIVISION.
006300*================================================================*
006400 FILE                         SECTION.
006500
006600* Arquivo catalogo
006700 COPY "copybooks-RFE010FD".
006800* Arquivo feed Google
006900 COPY "copybooks-RFE020FD".
007000* Arquivo metricas
007100 COPY "copybooks-RFE022FD".
007200
007300*----------------------------------------------------------------*
007400 WORKING-STORAGE               SECTION.
007500*----------------------------------------------------------------*
007600* Campos de uso comum entre os dois mapeadores de plataforma
007700 COPY "copybooks-RFE000W".
007800* Registro de trabalho do item de feed
007900 COPY "copybooks-RFE011W".
008000* Area de grupo de produto / tabela de variantes
008100 COPY "copybooks-RFE012W".
008200* Tabelas estaticas de padrao, macro, feature, detalhe e genero
008300 COPY "copybooks-RFE080W".
008400* Campos de trabalho dos helpers comuns de transformacao
008500 COPY "copybooks-RFE090W".
008600* Campos de trabalho exclusivos do montador Google
008700 COPY "copybooks-RFE100W".
008800
008900 77  W-UPSI-LIGADO             PIC X(01) VALUE "N".
009000 77  W-UPSI-DESLIGADO          PIC X(01) VALUE "S".
009100
009200*----------------------------------------------------------------*
009300 LINKAGE                       SECTION.
009400*----------------------------------------------------------------*
009500 COPY "copybooks-RFE000L".
009600
009700*================================================================*
009800 PROCEDURE                     DIVISION USING LK-PARAM.
009900*================================================================*
010000
010100*----------------------------------------------------------------*
010200*    ROTINA PRINCIPAL DO PROGRAMA.
010300*----------------------------------------------------------------*
010400 0000-INICIO                   SECTION.
010500*----------------------------------------------------------------*
010600
010700     MOVE "RFE100P" TO W-PROGRAMA
010800     MOVE "N"        TO W-FIM
010900     MOVE ZEROS      TO W-TOT-PRODUTOS W-TOT-ITENS W-TOT-PULADOS
011000
011100     PERFORM 2000-ABRIR-ARQUIVOS-SAIDA
011200
011300     IF  FS-OK
011400         PERFORM 4150-GRAVAR-CABECALHO-GOOGLE
011500         PERFORM 1000-PROCESSAR-CATALOGO
011600         PERFORM 4170-GRAVAR-RODAPE-GOOGLE
011700     END-IF
011800
011900     PERFORM 2900-FECHAR-ARQUIVOS-SAIDA
012000     PERFORM 8000-GRAVAR-METRICAS
012100
012200     MOVE W-TOT-PRODUTOS TO LK-RET-PRODUTOS
012300     MOVE W-TOT-ITENS    TO LK-RET-ITENS
012400     MOVE W-TOT-PULADOS  TO LK-RET-PULADOS
012500
012600     GOBACK.
012700
012800*----------------------------------------------------------------*
012900 0000-99-FIM.
013000     EXIT.
013100
013200*----------------------------------------------------------------*
013300* 1000 - PERCORRE O CATALOGO, UM GRUPO DE PRODUTO POR VEZ
013400*----------------------------------------------------------------*
013500 1000-PROCESSAR-CATALOGO SECTION.
013600
013700     PERFORM 7010-ABRIR-ARQ-CATALOGO
013800
013900     PERFORM 1010-PROCESSAR-UM-GRUPO
014000         UNTIL W-FIM EQUAL "S".
014100
014200     PERFORM 7090-FECHAR-ARQ-CATALOGO.
014300
014400 1000-99-FIM.
014500     EXIT.
014600
014700*----------------------------------------------------------------*
014800* 1010 - MONTA O GRUPO CORRENTE, FILTRA O PRODUTO E, SE NAO FOR
014900*         EXCLUIDO, PROCESSA SUAS VARIANTES
015000*----------------------------------------------------------------*
015100 1010-PROCESSAR-UM-GRUPO SECTION.
015200
015300     PERFORM 7030-MONTAR-GRUPO-PRODUTO
015400     PERFORM 7510-FILTRAR-PRODUTO
015500
015600     IF  W-PRODUTO-EXCLUIDO EQUAL "S"
015700         ADD W-QTD-VARIANTES TO W-TOT-PULADOS
015800     ELSE
015900         ADD 1 TO W-TOT-PRODUTOS
016000         PERFORM 1020-PROCESSAR-UMA-VARIANTE
016100             VARYING W-IX-VAR FROM 1 BY 1
016200             UNTIL W-IX-VAR > W-QTD-VARIANTES
016300     END-IF.
016400
016500 1010-99-FIM.
016600     EXIT.
016700
016800*----------------------------------------------------------------*
016900* 1020 - FILTRA E, SE NAO FOR EXCLUIDA, GRAVA A VARIANTE DE
017000*         INDICE W-IX-VAR NO FEED GOOGLE
017100*----------------------------------------------------------------*
017200 1020-PROCESSAR-UMA-VARIANTE SECTION.
017300
017400     PERFORM 7530-FILTRAR-VARIANTE
017500
017600     IF  W-VAR-EXCLUIDA (W-IX-VAR) EQUAL "S"
017700         ADD 1 TO W-TOT-PULADOS
017800     ELSE
017900         PERFORM 4100-MONTAR-ITEM-GOOGLE
018000         PERFORM 4160-GRAVAR-ITEM-GOOGLE
018100         ADD 1 TO W-TOT-ITENS
018200     END-IF.
018300
018400 1020-99-FIM.
018500     EXIT.
018600
018700*----------------------------------------------------------------*
018800* 2000 - ABRE OS ARQUIVOS DE SAIDA (FEED GOOGLE E METRICAS)
018900*----------------------------------------------------------------*
019000 2000-ABRIR-ARQUIVOS-SAIDA SECTION.
019100
019200     OPEN OUTPUT ARQ-GOOGLE
019300
019400     IF  NOT FS-OK
019500         DISPLAY "RFE100P - ERRO ABERTURA ARQUIVOS SAIDA : "
019600                 WS-RESULTADO-ACESSO
019700     END-IF.
019800
019900 2000-99-FIM.
020000     EXIT.
020100
020200*----------------------------------------------------------------*
020300* 2900 - FECHA OS ARQUIVOS DE SAIDA
020400*----------------------------------------------------------------*
020500 2900-FECHAR-ARQUIVOS-SAIDA SECTION.
020600
020700     CLOSE ARQ-GOOGLE.
020800
020900 2900-99-FIM.
021000     EXIT.
021100
021200*----------------------------------------------------------------*
021300* 8000 - GRAVA A LINHA DE METRICAS DESTA EXECUCAO (PLATAFORMA,
021400*         PRODUTOS, ITENS E PULADOS) E MOSTRA O RESUMO NO CONSOLE
021500*         RFE100P RODA PRIMEIRO, POR ISSO CRIA O ARQUIVO NOVO.
021600*----------------------------------------------------------------*
021700 8000-GRAVAR-METRICAS SECTION.
021800
021900     MOVE "GOOGLE"        TO MET-PLATAFORMA
022000     MOVE W-TOT-PRODUTOS  TO MET-PRODUTOS
022100     MOVE W-TOT-ITENS     TO MET-ITENS
022200     MOVE W-TOT-PULADOS   TO MET-PULADOS
022300
022400     OPEN OUTPUT ARQ-METRICAS
022500     WRITE REG-ARQ-METRICAS FROM W-REG-METRICAS
022600     CLOSE ARQ-METRICAS
022700
022800     DISPLAY "RFE100P - GOOGLE   PRODUTOS: " W-TOT-PRODUTOS
022900             "  ITENS: " W-TOT-ITENS
023000             "  PULADOS: " W-TOT-PULADOS.
023100
023200 8000-99-FIM.
023300     EXIT.
023400
023500*================================================================*
023600* ROTINAS AUXILIARES
023700*================================================================*
023800* Leitura do catalogo com quebra de controle por produto
023900 COPY "copybooks-RFE070R".
024000* Filtros comuns de produto e de variante
024100 COPY "copybooks-RFE075R".
024200* Helpers comuns de transformacao
024300 COPY "copybooks-RFE090R".
024400* Regras e gravacao exclusivas do feed Google
024500 COPY "copybooks-RFE100R".
