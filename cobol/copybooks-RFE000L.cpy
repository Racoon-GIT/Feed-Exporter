000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: Parametros passados entre orquestrador e
000600*                  montadores de feed via CALL
000700*----------------------------------------------------------------*
000800*    ALTERACOES:
000900*    11/03/1991 MBL 0000 - Versao original.
001000*    02/09/1993 MBL RFE-012 - Inclusao contadores de retorno.
001100*================================================================*
001200 01  LK-PARAM.
001300     05  LK-COD-PLATAFORMA       PIC X(01).
001400        88  LK-1A-PLATAFORMA         VALUE "1".
001500        88  LK-2A-PLATAFORMA         VALUE "2".
001600     05  LK-RET-PRODUTOS         PIC 9(07).
001700     05  LK-RET-ITENS            PIC 9(05).
001800     05  LK-RET-PULADOS          PIC 9(07).
