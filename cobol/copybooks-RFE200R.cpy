000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 18/05/1996
000500*    OBJETIVO ...: Regras exclusivas do feed META - titulo com
000600*                  palavra de genero em italiano, rotulos
000700*                  internos (uma tag/colecao por elemento) e
000800*                  gravacao do arquivo no formato RSS exigido
000900*                  pelo Meta Commerce Manager.
001000*    COPY EM......: RFE200P
001100*----------------------------------------------------------------*
001200*    ALTERACOES:
001300*    18/05/1996 MBL RFE-024 - Versao original.
001400*    14/01/1999 GTS RFE-031 - Inclusao rotulos internos a partir
001500*               das colecoes (antes so as tags entravam).
001510*    02/04/2012 RCV RFE-049 - Marca do anuncio passa a vir do
001520*               fornecedor do produto, caindo para a marca padrao
001530*               so quando o fornecedor nao for informado; titulo
001540*               reescrito para concatenar marca, modelo, genero
001550*               em italiano (quando o metafield genero estiver
001560*               preenchido) e tamanho; inventario passa a ser
001570*               sempre gravado como "1", conforme definido pela
001580*               plataforma, abandonando a logica antiga baseada
001590*               no estoque; cada tag e cada colecao do produto
001600*               passa a gravar seu proprio elemento
001610*               g:internal_label, em vez de um unico elemento
001620*               com a lista inteira separada por virgula.
001630*================================================================*
001700*----------------------------------------------------------------*
001800* 4200 - MONTA O ITEM DE FEED META DA VARIANTE W-IX-VAR DO GRUPO
001900*         CORRENTE, A PARTIR DOS HELPERS COMUNS E DAS REGRAS
002000*         PROPRIAS DO META
002100*----------------------------------------------------------------*
002200 4200-MONTAR-ITEM-META SECTION.
002300
002400     INITIALIZE W-ITEM-FEED
002500
002600     MOVE W-VAR-ID (W-IX-VAR) TO W-ITEM-ID
003000
003100     PERFORM 9080-LIMPAR-DESCRICAO
003200     PERFORM 9090-EXTRAIR-PADRAO
003300     MOVE W-PADRAO-RESULTADO TO W-ITEM-PADRAO
003400     PERFORM 9100-MONTAR-TIPO-PRODUTO
003500     PERFORM 9110-FORMATAR-PRECO
003600     MOVE W-PRECO-TXT       TO W-ITEM-PRECO
003700     MOVE W-PRECO-PROMO-TXT TO W-ITEM-PRECO-PROMO
003800     PERFORM 9120-CALCULAR-FRETE
003900     MOVE W-FRETE-TXT TO W-ITEM-FRETE
004000     PERFORM 9130-DEFINIR-DISPONIBILIDADE
004100     PERFORM 9140-DEFAULT-GENERO-IDADE
004200     PERFORM 9150-RESOLVER-IMAGENS
004300     PERFORM 9160-MONTAR-IDENTIFICADORES
004400     MOVE W-GTIN-TXT TO W-ITEM-GTIN
004500     MOVE W-MPN-TXT  TO W-ITEM-MPN
004600     MOVE W-LINK-TXT TO W-ITEM-LINK
004700
004800     MOVE W-VAR-TAMANHO (W-IX-VAR) TO W-ITEM-TAMANHO
004900     MOVE "EU"                     TO W-ITEM-SISTEMA-TAM
005000     MOVE W-PRD-ID                 TO W-ITEM-GRUPO-ID
005010     IF W-PRD-VENDOR EQUAL SPACES
005020         MOVE W-MARCA-PADRAO TO W-ITEM-MARCA
005030     ELSE
005040         MOVE W-PRD-VENDOR   TO W-ITEM-MARCA
005050     END-IF
005200     MOVE W-CONDICAO-PADRAO        TO W-ITEM-CONDICAO
005300
005400     MOVE W-PRD-STATUS             TO W-ITEM-STATUS
005410     MOVE "1" TO W-ITEM-INVENTARIO
006000
006100     PERFORM 4210-MONTAR-TITULO-META
006150     PERFORM 4215-MONTAR-ROTULOS-INTERNOS.
006300
006400 4200-99-FIM.
006500     EXIT.
006600
006700*----------------------------------------------------------------*
006710* 4210 - MONTA O TITULO DO ANUNCIO META: MARCA, MODELO (TIPO DE
006720*         PRODUTO), PALAVRA DE GENERO EM ITALIANO (TABELA
006730*         W-TAB-GENERO, SO QUANDO O METAFIELD GENERO ESTIVER
006740*         PREENCHIDO) E "TAGLIA " + TAMANHO, SEPARADOS POR UM
006750*         UNICO ESPACO. TRUNCADO EM 65 POSICOES (62 + "...").
006760*----------------------------------------------------------------*
006770 4210-MONTAR-TITULO-META SECTION.
006780
006790     MOVE SPACES TO W-TITULO-MONTADO-META
006800     MOVE 1      TO W-TITULO-TAM-META
006810     MOVE SPACES TO W-TITULO-GENERO-IT
006820
006830     PERFORM 4211-TESTAR-UMA-CHAVE-GENERO
006840         VARYING W-IX-1 FROM 1 BY 1
006850         UNTIL W-IX-1 > 3
006860            OR W-TITULO-GENERO-IT NOT EQUAL SPACES
006870
006880     IF W-ITEM-MARCA NOT EQUAL SPACES
006890         MOVE W-ITEM-MARCA TO W-APARAR-ENTRADA
006900         PERFORM 9060-APARAR-ESPACOS
006910         PERFORM 4213-EMPILHAR-UMA-PARTE-TITULO-META
006920     END-IF
006930
006940     IF W-PRD-TIPO NOT EQUAL SPACES
006950         MOVE W-PRD-TIPO TO W-APARAR-ENTRADA
006960         PERFORM 9060-APARAR-ESPACOS
006970         PERFORM 4213-EMPILHAR-UMA-PARTE-TITULO-META
006980     END-IF
006990
007000     IF W-TITULO-GENERO-IT NOT EQUAL SPACES
007010         MOVE W-TITULO-GENERO-IT TO W-APARAR-ENTRADA
007020         PERFORM 9060-APARAR-ESPACOS
007030         PERFORM 4213-EMPILHAR-UMA-PARTE-TITULO-META
007040     END-IF
007050
007060     IF W-ITEM-TAMANHO NOT EQUAL SPACES
007070         MOVE W-ITEM-TAMANHO TO W-APARAR-ENTRADA
007080         PERFORM 9060-APARAR-ESPACOS
007090         STRING "Taglia " DELIMITED BY SIZE
007100                W-APARAR-SAIDA DELIMITED BY SPACE
007110                INTO W-TITULO-PARTE-META
007120         MOVE W-TITULO-PARTE-META TO W-APARAR-ENTRADA
007130         PERFORM 9060-APARAR-ESPACOS
007140         PERFORM 4213-EMPILHAR-UMA-PARTE-TITULO-META
007150     END-IF
007160
007170     IF W-TITULO-TAM-META - 1 GREATER 65
007180         STRING W-TITULO-MONTADO-META (1:62) DELIMITED BY SIZE
007190                "..." DELIMITED BY SIZE
007200                INTO W-ITEM-TITULO
007210     ELSE
007220         MOVE W-TITULO-MONTADO-META (1:65) TO W-ITEM-TITULO
007230     END-IF.
007240
007250 4210-99-FIM.
007260     EXIT.
007270
007280 4211-TESTAR-UMA-CHAVE-GENERO SECTION.
007290
007300     MOVE W-VAR-MF-GENERO (W-IX-VAR) TO W-MINUSC-ENTRADA
007310     PERFORM 9070-PASSAR-MINUSCULAS
007320
007330     IF W-MINUSC-SAIDA (1:8) EQUAL W-GENERO-CHAVE (W-IX-1)
007340         MOVE W-GENERO-VALOR (W-IX-1) TO W-TITULO-GENERO-IT
007350     END-IF.
007360
007370 4211-99-FIM.
007380     EXIT.
007390
007400*----------------------------------------------------------------*
007410* 4213 - ACRESCENTA O CONTEUDO JA APARADO EM W-APARAR-SAIDA A
007420*         W-TITULO-MONTADO-META, SEPARANDO POR UM ESPACO QUANDO
007430*         NAO FOR A PRIMEIRA PARTE DO TITULO
007440*----------------------------------------------------------------*
007450 4213-EMPILHAR-UMA-PARTE-TITULO-META SECTION.
007460
007470     IF W-TITULO-TAM-META GREATER 1
007480         STRING " " DELIMITED BY SIZE
007490                INTO W-TITULO-MONTADO-META
007500                WITH POINTER W-TITULO-TAM-META
007510     END-IF
007520
007530     STRING W-APARAR-SAIDA DELIMITED BY SPACE
007540            INTO W-TITULO-MONTADO-META
007550            WITH POINTER W-TITULO-TAM-META.
007560
007570 4213-99-FIM.
007580     EXIT.
007590
007600*----------------------------------------------------------------*
007610* 4215 - MONTA W-ITEM-ROTULOS-INT (TAGS + COLECOES, SEPARADAS POR
007620*         VIRGULA) PARA FINS DE REGISTRO; A GRAVACAO NO ARQUIVO
007630*         META CONTINUA SENDO FEITA UM ELEMENTO POR VEZ, EM
007640*         4260-GRAVAR-ITEM-META.
007650*----------------------------------------------------------------*
007660 4215-MONTAR-ROTULOS-INTERNOS SECTION.
007665
007670     MOVE SPACES TO W-ITEM-ROTULOS-INT
007680     MOVE 1      TO W-ROTULOS-TAM
007685
007690     PERFORM 4216-EMPILHAR-TAG-ROTULO
007700         VARYING W-IX-1 FROM 1 BY 1 UNTIL W-IX-1 > W-QTD-TAGS
007705
007710     PERFORM 4217-EMPILHAR-COLECAO-ROTULO
007720         VARYING W-IX-1 FROM 1 BY 1 UNTIL W-IX-1 > W-QTD-COLECOES.
007725
007730 4215-99-FIM.
007740     EXIT.
007745
007750*----------------------------------------------------------------*
007760* 4216 - ACRESCENTA A TAG DE INDICE W-IX-1 A W-ITEM-ROTULOS-INT
007770*----------------------------------------------------------------*
007780 4216-EMPILHAR-TAG-ROTULO SECTION.
007785
007790     IF W-ROTULOS-TAM GREATER 1
007800         STRING ", " DELIMITED BY SIZE
007810                INTO W-ITEM-ROTULOS-INT
007820                WITH POINTER W-ROTULOS-TAM
007830     END-IF
007835
007840     STRING W-TAG (W-IX-1) DELIMITED BY SPACE
007850            INTO W-ITEM-ROTULOS-INT
007860            WITH POINTER W-ROTULOS-TAM.
007865
007870 4216-99-FIM.
007880     EXIT.
007885
007890*----------------------------------------------------------------*
007900* 4217 - ACRESCENTA A COLECAO DE INDICE W-IX-1 A W-ITEM-ROTULOS-INT
007910*----------------------------------------------------------------*
007920 4217-EMPILHAR-COLECAO-ROTULO SECTION.
007925
007930     IF W-ROTULOS-TAM GREATER 1
007940         STRING ", " DELIMITED BY SIZE
007950                INTO W-ITEM-ROTULOS-INT
007960                WITH POINTER W-ROTULOS-TAM
007970     END-IF
007975
007980     STRING W-COLECAO (W-IX-1) DELIMITED BY SPACE
007990            INTO W-ITEM-ROTULOS-INT
008000            WITH POINTER W-ROTULOS-TAM.
008005
008010 4217-99-FIM.
008020     EXIT.
012110
016200*----------------------------------------------------------------*
016300* 4250 - GRAVA O CABECALHO DO ARQUIVO META (ESTILO RSS)
016400*----------------------------------------------------------------*
016500 4250-GRAVAR-CABECALHO-META SECTION.
016600
016700     MOVE "<?xml version=""1.0"" encoding=""UTF-8""?>"
016800         TO W-LINHA-META
016900     PERFORM 4280-ESCREVER-LINHA-META
017000
017100     STRING "<rss version=""2.0"" "
017200            DELIMITED BY SIZE
017300            "xmlns:g=""http://base.google.com/ns/1.0"">"
017400            DELIMITED BY SIZE
017500            INTO W-LINHA-META
017600     PERFORM 4280-ESCREVER-LINHA-META
017700
017800     MOVE "<channel>" TO W-LINHA-META
017900     PERFORM 4280-ESCREVER-LINHA-META
018000
018100     MOVE SPACES TO W-ESCAPE-ENTRADA
018200     MOVE W-LOJA-TITULO TO W-ESCAPE-ENTRADA
018300     PERFORM 9170-ESCAPAR-XML
018400     STRING "<title>" DELIMITED BY SIZE
018500            W-ESCAPE-SAIDA DELIMITED BY "  "
018600            "</title>" DELIMITED BY SIZE
018700            INTO W-LINHA-META
018800     PERFORM 4280-ESCREVER-LINHA-META
018900
019000     STRING "<link>" DELIMITED BY SIZE
019100            W-LOJA-URL-BASE DELIMITED BY SPACE
019200            "</link>" DELIMITED BY SIZE
019300            INTO W-LINHA-META
019400     PERFORM 4280-ESCREVER-LINHA-META.
019500
019600 4250-99-FIM.
019700     EXIT.
019800
019900*----------------------------------------------------------------*
020000* 4260 - GRAVA O <item> DO ITEM MONTADO EM W-ITEM-FEED
020100*----------------------------------------------------------------*
020200 4260-GRAVAR-ITEM-META SECTION.
020300
020400     MOVE "<item>" TO W-LINHA-META
020500     PERFORM 4280-ESCREVER-LINHA-META
020600
020700     STRING "<g:id>" DELIMITED BY SIZE
020800            W-ITEM-ID DELIMITED BY SPACE
020900            "</g:id>" DELIMITED BY SIZE
021000            INTO W-LINHA-META
021100     PERFORM 4280-ESCREVER-LINHA-META
021200
021300     MOVE W-ITEM-TITULO TO W-ESCAPE-ENTRADA
021400     PERFORM 9170-ESCAPAR-XML
021500     STRING "<title>" DELIMITED BY SIZE
021600            W-ESCAPE-SAIDA DELIMITED BY "  "
021700            "</title>" DELIMITED BY SIZE
021800            INTO W-LINHA-META
021900     PERFORM 4280-ESCREVER-LINHA-META
022000
022100     MOVE "<description><![CDATA[" TO W-LINHA-META
022200     PERFORM 4280-ESCREVER-LINHA-META
022300     STRING W-ITEM-DESCRICAO DELIMITED BY "  "
022400            "]]></description>" DELIMITED BY SIZE
022500            INTO W-LINHA-META
022600     PERFORM 4280-ESCREVER-LINHA-META
022700
022800     STRING "<link>" DELIMITED BY SIZE
022900            W-ITEM-LINK DELIMITED BY SPACE
023000            "</link>" DELIMITED BY SIZE
023100            INTO W-LINHA-META
023200     PERFORM 4280-ESCREVER-LINHA-META
023300
023400     STRING "<g:image_link>" DELIMITED BY SIZE
023500            W-ITEM-IMAGEM-PRINC DELIMITED BY SPACE
023600            "</g:image_link>" DELIMITED BY SIZE
023700            INTO W-LINHA-META
023800     PERFORM 4280-ESCREVER-LINHA-META
023900
024000     IF W-ITEM-IMAGENS-ADIC NOT EQUAL SPACES
024100         STRING "<g:additional_image_link>" DELIMITED BY SIZE
024200                W-ITEM-IMAGENS-ADIC DELIMITED BY SPACE
024300                "</g:additional_image_link>" DELIMITED BY SIZE
024400                INTO W-LINHA-META
024500         PERFORM 4280-ESCREVER-LINHA-META
024600     END-IF
024700
024800     STRING "<g:availability>" DELIMITED BY SIZE
024900            W-ITEM-DISPONIBILIDADE DELIMITED BY SPACE
025000            "</g:availability>" DELIMITED BY SIZE
025100            INTO W-LINHA-META
025200     PERFORM 4280-ESCREVER-LINHA-META
025300
025400     STRING "<g:price>" DELIMITED BY SIZE
025500            W-ITEM-PRECO DELIMITED BY "  "
025600            "</g:price>" DELIMITED BY SIZE
025700            INTO W-LINHA-META
025800     PERFORM 4280-ESCREVER-LINHA-META
025900
026000     IF W-ITEM-PRECO-PROMO NOT EQUAL SPACES
026100         STRING "<g:sale_price>" DELIMITED BY SIZE
026200                W-ITEM-PRECO-PROMO DELIMITED BY "  "
026300                "</g:sale_price>" DELIMITED BY SIZE
026400                INTO W-LINHA-META
026500         PERFORM 4280-ESCREVER-LINHA-META
026600     END-IF
026700
026750     MOVE W-ITEM-MARCA TO W-ESCAPE-ENTRADA
026760     PERFORM 9170-ESCAPAR-XML
026800     STRING "<g:brand>" DELIMITED BY SIZE
026900            W-ESCAPE-SAIDA DELIMITED BY "  "
027000            "</g:brand>" DELIMITED BY SIZE
027100            INTO W-LINHA-META
027200     PERFORM 4280-ESCREVER-LINHA-META
027300
027400     STRING "<g:condition>" DELIMITED BY SIZE
027500            W-ITEM-CONDICAO DELIMITED BY SPACE
027600            "</g:condition>" DELIMITED BY SIZE
027700            INTO W-LINHA-META
027800     PERFORM 4280-ESCREVER-LINHA-META
027900
028000     STRING "<g:gender>" DELIMITED BY SIZE
028100            W-ITEM-GENERO DELIMITED BY SPACE
028200            "</g:gender>" DELIMITED BY SIZE
028300            INTO W-LINHA-META
028400     PERFORM 4280-ESCREVER-LINHA-META
028500
028600     STRING "<g:age_group>" DELIMITED BY SIZE
028700            W-ITEM-FAIXA-ETARIA DELIMITED BY SPACE
028800            "</g:age_group>" DELIMITED BY SIZE
028900            INTO W-LINHA-META
029000     PERFORM 4280-ESCREVER-LINHA-META
029100
029200     IF W-ITEM-COR NOT EQUAL SPACES
029300         STRING "<g:color>" DELIMITED BY SIZE
029400                W-ITEM-COR DELIMITED BY SPACE
029500                "</g:color>" DELIMITED BY SIZE
029600                INTO W-LINHA-META
029700         PERFORM 4280-ESCREVER-LINHA-META
029800     END-IF
029900
030000     IF W-ITEM-MATERIAL NOT EQUAL SPACES
030100         STRING "<g:material>" DELIMITED BY SIZE
030200                W-ITEM-MATERIAL DELIMITED BY SPACE
030300                "</g:material>" DELIMITED BY SIZE
030400                INTO W-LINHA-META
030500         PERFORM 4280-ESCREVER-LINHA-META
030600     END-IF
030700
030800     IF W-ITEM-PADRAO NOT EQUAL SPACES
030900         STRING "<g:pattern>" DELIMITED BY SIZE
031000                W-ITEM-PADRAO DELIMITED BY SPACE
031100                "</g:pattern>" DELIMITED BY SIZE
031200                INTO W-LINHA-META
031300         PERFORM 4280-ESCREVER-LINHA-META
031400     END-IF
031500
031600     STRING "<g:size>" DELIMITED BY SIZE
031700            W-ITEM-TAMANHO DELIMITED BY SPACE
031800            "</g:size>" DELIMITED BY SIZE
031900            INTO W-LINHA-META
032000     PERFORM 4280-ESCREVER-LINHA-META
032100
032200     IF W-ITEM-GTIN NOT EQUAL SPACES
032300         STRING "<g:gtin>" DELIMITED BY SIZE
032400                W-ITEM-GTIN DELIMITED BY SPACE
032500                "</g:gtin>" DELIMITED BY SIZE
032600                INTO W-LINHA-META
032700         PERFORM 4280-ESCREVER-LINHA-META
032800     END-IF
032900
033000     STRING "<g:mpn>" DELIMITED BY SIZE
033100            W-ITEM-MPN DELIMITED BY SPACE
033200            "</g:mpn>" DELIMITED BY SIZE
033300            INTO W-LINHA-META
033400     PERFORM 4280-ESCREVER-LINHA-META
033500
033600     STRING "<g:item_group_id>" DELIMITED BY SIZE
033700            W-ITEM-GRUPO-ID DELIMITED BY SPACE
033800            "</g:item_group_id>" DELIMITED BY SIZE
033900            INTO W-LINHA-META
034000     PERFORM 4280-ESCREVER-LINHA-META
034100
034150     MOVE W-ITEM-TIPO-PRODUTO TO W-ESCAPE-ENTRADA
034160     PERFORM 9170-ESCAPAR-XML
034200     STRING "<g:product_type>" DELIMITED BY SIZE
034300            W-ESCAPE-SAIDA DELIMITED BY "  "
034400            "</g:product_type>" DELIMITED BY SIZE
034500            INTO W-LINHA-META
034600     PERFORM 4280-ESCREVER-LINHA-META
034700
034800     STRING "<g:shipping_weight>" DELIMITED BY SIZE
034900            W-ITEM-FRETE DELIMITED BY "  "
035000            "</g:shipping_weight>" DELIMITED BY SIZE
035100            INTO W-LINHA-META
035200     PERFORM 4280-ESCREVER-LINHA-META
035300
035400     PERFORM 4261-GRAVAR-TAG-ROTULO
035450         VARYING W-IX-1 FROM 1 BY 1 UNTIL W-IX-1 > W-QTD-TAGS
035455
035460     PERFORM 4262-GRAVAR-COLECAO-ROTULO
035470         VARYING W-IX-1 FROM 1 BY 1 UNTIL W-IX-1 > W-QTD-COLECOES
035835
036200     MOVE "</item>" TO W-LINHA-META
036300     PERFORM 4280-ESCREVER-LINHA-META.
036400
036500 4260-99-FIM.
036600     EXIT.
036610
036620*----------------------------------------------------------------*
036630* 4261 - GRAVA A TAG DE INDICE W-IX-1 COMO UM ELEMENTO
036640*         g:internal_label PROPRIO
036650*----------------------------------------------------------------*
036660 4261-GRAVAR-TAG-ROTULO SECTION.
036670
036672     MOVE W-TAG (W-IX-1) TO W-ESCAPE-ENTRADA
036674     PERFORM 9170-ESCAPAR-XML
036680     STRING "<g:internal_label>" DELIMITED BY SIZE
036690            W-ESCAPE-SAIDA DELIMITED BY "  "
036700            "</g:internal_label>" DELIMITED BY SIZE
036710            INTO W-LINHA-META
036720     PERFORM 4280-ESCREVER-LINHA-META.
036730
036740 4261-99-FIM.
036750     EXIT.
036760
036770*----------------------------------------------------------------*
036780* 4262 - GRAVA A COLECAO DE INDICE W-IX-1 COMO UM ELEMENTO
036790*         g:internal_label PROPRIO
036800*----------------------------------------------------------------*
036810 4262-GRAVAR-COLECAO-ROTULO SECTION.
036820
036822     MOVE W-COLECAO (W-IX-1) TO W-ESCAPE-ENTRADA
036824     PERFORM 9170-ESCAPAR-XML
036830     STRING "<g:internal_label>" DELIMITED BY SIZE
036840            W-ESCAPE-SAIDA DELIMITED BY "  "
036850            "</g:internal_label>" DELIMITED BY SIZE
036860            INTO W-LINHA-META
036870     PERFORM 4280-ESCREVER-LINHA-META.
036880
036890 4262-99-FIM.
036900     EXIT.
036910
036920*----------------------------------------------------------------*
036930* 4270 - GRAVA O RODAPE DO ARQUIVO META
036940*----------------------------------------------------------------*
037100 4270-GRAVAR-RODAPE-META SECTION.
037200
037300     MOVE "</channel>" TO W-LINHA-META
037400     PERFORM 4280-ESCREVER-LINHA-META
037500     MOVE "</rss>" TO W-LINHA-META
037600     PERFORM 4280-ESCREVER-LINHA-META.
037700
037800 4270-99-FIM.
037900     EXIT.
038000
038100*----------------------------------------------------------------*
038200* 4280 - GRAVA UMA LINHA FISICA NO ARQUIVO META-FEED-FILE
038300*----------------------------------------------------------------*
038400 4280-ESCREVER-LINHA-META SECTION.
038500
038600     MOVE W-LINHA-META TO REG-ARQ-META
038700     WRITE REG-ARQ-META
038800
038900     IF NOT FS-OK
039000         DISPLAY "RFE200R - ERRO GRAVACAO META-FEED-FILE : "
039100                 WS-RESULTADO-ACESSO
039200     END-IF
039300
039400     MOVE SPACES TO W-LINHA-META.
039500
039600 4280-99-FIM.
039700     EXIT.
