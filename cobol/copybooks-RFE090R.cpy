000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: Rotinas comuns de transformacao usadas pelos
000600*                  dois mapeadores de plataforma - aparar texto,
000700*                  passar para minusculas, limpar descricao,
000800*                  extrair padrao de estampa, montar tipo de
000900*                  produto hierarquico, preco, frete,
001000*                  disponibilidade, genero/idade padrao, imagens
001100*                  (caso especial Converse), identificadores e
001200*                  escape de texto para XML.
001300*    COPY EM......: RFE100P (Google) e RFE200P (Meta)
001400*----------------------------------------------------------------*
001500*    ALTERACOES:
001600*    11/03/1991 MBL 0000 - Versao original (aparar e minusculas).
001700*    02/09/1993 MBL RFE-012 - Inclusao frete, disponibilidade e
001800*               genero/idade padrao.
001900*    18/05/1996 MBL RFE-024 - Inclusao extracao de padrao, tipo
002000*               de produto hierarquico e identificadores.
002100*    14/01/1999 GTS RFE-031 - Inclusao rotina de escape XML e
002200*               caso especial Converse na resolucao de imagens.
002210*    14/03/2012 RCV RFE-045 - Tipo de produto hierarquico passa a
002212*               usar "Sneakers" como categoria macro padrao (nao
002214*               mais "Scarpe"), seguido de marca e modelo; preco
002216*               promocional corrigido para usar o preco de
002218*               comparacao como preco cheio quando ha desconto
002220*               (pedido financeiro - o anuncio estava mostrando
002222*               o preco errado como "de"); GTIN passa a ser
002224*               gravado sempre que o codigo de barras nao
002226*               estiver em branco, em vez de exigir so digitos;
002228*               escape XML passa a tratar tambem aspas e apostrofo.
002300*================================================================*
002400*----------------------------------------------------------------*
002500* 9060 - APARA OS BRANCOS DAS BORDAS DE W-APARAR-ENTRADA,
002600*         DEVOLVE O RESULTADO JUSTIFICADO A ESQUERDA EM
002700*         W-APARAR-SAIDA
002800*----------------------------------------------------------------*
002900 9060-APARAR-ESPACOS SECTION.
003000
003100     MOVE SPACES TO W-APARAR-SAIDA
003200     MOVE 1      TO W-APARAR-INICIO
003300     MOVE 240    TO W-APARAR-FIM
003400
003500     PERFORM 9061-TESTE-BRANCO-INICIO
003600         VARYING W-APARAR-INICIO FROM 1 BY 1
003700         UNTIL W-APARAR-INICIO > 240
003800            OR W-APARAR-ENTRADA (W-APARAR-INICIO:1) NOT = SPACE.
003900
004000     IF W-APARAR-INICIO > 240
004100         MOVE SPACES TO W-APARAR-SAIDA
004200     ELSE
004300         PERFORM 9062-TESTE-BRANCO-FIM
004400             VARYING W-APARAR-FIM FROM 240 BY -1
004500             UNTIL W-APARAR-FIM < W-APARAR-INICIO
004600                OR W-APARAR-ENTRADA (W-APARAR-FIM:1) NOT = SPACE
004700         MOVE W-APARAR-ENTRADA (W-APARAR-INICIO:
004800              W-APARAR-FIM - W-APARAR-INICIO + 1)
004900              TO W-APARAR-SAIDA
005000     END-IF.
005100
005200 9060-99-FIM.
005300     EXIT.
005400
005500 9061-TESTE-BRANCO-INICIO SECTION.
005600     CONTINUE.
005700 9061-99-FIM.
005800     EXIT.
005900
006000 9062-TESTE-BRANCO-FIM SECTION.
006100     CONTINUE.
006200 9062-99-FIM.
006300     EXIT.
006400
006500*----------------------------------------------------------------*
006600* 9070 - PASSA W-MINUSC-ENTRADA PARA MINUSCULAS EM W-MINUSC-SAIDA
006700*----------------------------------------------------------------*
006800 9070-PASSAR-MINUSCULAS SECTION.
006900
007000     MOVE W-MINUSC-ENTRADA TO W-MINUSC-SAIDA
007100     INSPECT W-MINUSC-SAIDA
007200         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007300                 TO "abcdefghijklmnopqrstuvwxyz".
007400
007500 9070-99-FIM.
007600     EXIT.
007700
007800*----------------------------------------------------------------*
007900* 9080 - LIMPA A DESCRICAO DO PRODUTO: REMOVE MARCACOES HTML,
007910*         ACHATA SEQUENCIAS DE BRANCOS/QUEBRAS DE LINHA NUM UNICO
007920*         ESPACO, APARA AS BORDAS E TRUNCA NO TAMANHO DO CAMPO DE
007930*         SAIDA DO ITEM DE FEED
008100*----------------------------------------------------------------*
008200 9080-LIMPAR-DESCRICAO SECTION.
008300
008400     MOVE W-PRD-DESCRICAO TO W-DESC-BRUTA
008500     MOVE SPACES          TO W-DESC-LIMPA
008600     MOVE 1                TO W-DESC-POS-LEITURA
008700     MOVE 1                TO W-DESC-POS-GRAVACAO
008800     MOVE "N"              TO W-DESC-DENTRO-TAG
008810     MOVE "S"              TO W-DESC-ULTIMO-BRANCO
008900
009000     PERFORM 9081-COPIAR-UM-CARACTER-DESC
009100         VARYING W-DESC-POS-LEITURA FROM 1 BY 1
009200         UNTIL W-DESC-POS-LEITURA > 200
009300            OR W-DESC-POS-GRAVACAO > 200.
009400
009405     MOVE W-DESC-LIMPA TO W-APARAR-ENTRADA
009406     PERFORM 9060-APARAR-ESPACOS
009410     IF W-DESC-POS-GRAVACAO GREATER 200
009420         STRING W-APARAR-SAIDA (1:197) DELIMITED BY SIZE
009430                "..." DELIMITED BY SIZE
009440                INTO W-ITEM-DESCRICAO
009450     ELSE
009460         MOVE W-APARAR-SAIDA TO W-ITEM-DESCRICAO
009470     END-IF.
009600
009700 9080-99-FIM.
009800     EXIT.
009900
010000*----------------------------------------------------------------*
010100* 9081 - TRATA UM CARACTER DA DESCRICAO BRUTA: OS QUE ESTAO
010200*         ENTRE "<" E ">" SAO DESCARTADOS (MARCACAO HTML); UMA
010210*         SEQUENCIA DE ESPACOS, TABS OU QUEBRAS DE LINHA VIRA UM
010220*         UNICO ESPACO (E NENHUM NA BORDA INICIAL, JA QUE
010230*         W-DESC-ULTIMO-BRANCO COMECA LIGADO EM "S").
010300*----------------------------------------------------------------*
010400 9081-COPIAR-UM-CARACTER-DESC SECTION.
010500
010600     IF W-DESC-BRUTA (W-DESC-POS-LEITURA:1) = "<"
010700         MOVE "S" TO W-DESC-DENTRO-TAG
010800     ELSE
010900         IF W-DESC-BRUTA (W-DESC-POS-LEITURA:1) = ">"
011000             MOVE "N" TO W-DESC-DENTRO-TAG
011100         ELSE
011110             IF W-DESC-DENTRO-TAG = "N"
011120                 PERFORM 9082-COPIAR-CARACTER-VALIDO
011130             END-IF
011140         END-IF
011800     END-IF.
011900
012000 9081-99-FIM.
012010     EXIT.
012020
012030*----------------------------------------------------------------*
012040* 9082 - FORA DE MARCACAO HTML: ACHATA BRANCO/TAB/QUEBRA DE LINHA
012050*         PARA UM UNICO ESPACO E GRAVA OS DEMAIS CARACTERES TAIS
012060*         E QUAIS
012070*----------------------------------------------------------------*
012080 9082-COPIAR-CARACTER-VALIDO SECTION.
012090
012100     IF W-DESC-BRUTA (W-DESC-POS-LEITURA:1) = SPACE
012110        OR W-DESC-BRUTA (W-DESC-POS-LEITURA:1) = X"09"
012120        OR W-DESC-BRUTA (W-DESC-POS-LEITURA:1) = X"0A"
012130        OR W-DESC-BRUTA (W-DESC-POS-LEITURA:1) = X"0D"
012140         IF W-DESC-ULTIMO-BRANCO = "N"
012150             MOVE SPACE TO W-DESC-LIMPA (W-DESC-POS-GRAVACAO:1)
012160             ADD 1 TO W-DESC-POS-GRAVACAO
012170             MOVE "S" TO W-DESC-ULTIMO-BRANCO
012180         END-IF
012190     ELSE
012200         MOVE W-DESC-BRUTA (W-DESC-POS-LEITURA:1)
012210              TO W-DESC-LIMPA (W-DESC-POS-GRAVACAO:1)
012220         ADD 1 TO W-DESC-POS-GRAVACAO
012230         MOVE "N" TO W-DESC-ULTIMO-BRANCO
012240     END-IF.
012250
012260 9082-99-FIM.
012270     EXIT.
012280
012300*----------------------------------------------------------------*
012400* 9090 - PROCURA NA TABELA W-TAB-TAGS ALGUMA QUE CASE COM UMA
012500*         CHAVE DE W-TAB-PADRAO; DEVOLVE O PADRAO EM
012600*         W-PADRAO-RESULTADO (SPACES SE NAO ACHOU)
012700*----------------------------------------------------------------*
012800 9090-EXTRAIR-PADRAO SECTION.
012900
013000     MOVE SPACES TO W-PADRAO-RESULTADO
013100     MOVE "N"    TO W-PADRAO-ACHOU
013200
013300     PERFORM 9091-TESTAR-UMA-CHAVE-PADRAO
013400         VARYING W-IX-1 FROM 1 BY 1
013500         UNTIL W-IX-1 > 19 OR W-PADRAO-ACHOU = "S".
013600
013700 9090-99-FIM.
013800     EXIT.
013900
014000 9091-TESTAR-UMA-CHAVE-PADRAO SECTION.
014100
014200     PERFORM 9092-TESTAR-CHAVE-EM-UMA-TAG
014300         VARYING W-IX-2 FROM 1 BY 1
014400         UNTIL W-IX-2 > W-QTD-TAGS OR W-PADRAO-ACHOU = "S".
014500
014600 9091-99-FIM.
014700     EXIT.
014800
014900 9092-TESTAR-CHAVE-EM-UMA-TAG SECTION.
015000
015100     MOVE W-TAG (W-IX-2) TO W-MINUSC-ENTRADA
015200     PERFORM 9070-PASSAR-MINUSCULAS
015300
015400     MOVE W-PADRAO-CHAVE (W-IX-1) TO W-APARAR-ENTRADA
015500     PERFORM 9060-APARAR-ESPACOS
015600     COMPUTE W-APARAR-IX =
015700         W-APARAR-FIM - W-APARAR-INICIO + 1
015800
015900     MOVE ZEROS TO W-IX-3
016000     INSPECT W-MINUSC-SAIDA TALLYING W-IX-3
016100         FOR ALL W-APARAR-SAIDA (1:W-APARAR-IX)
016200
016300     IF W-IX-3 GREATER ZEROS
016400         MOVE W-PADRAO-VALOR (W-IX-1) TO W-PADRAO-RESULTADO
016500         MOVE "S" TO W-PADRAO-ACHOU
016600     END-IF.
016700
016800 9092-99-FIM.
016900     EXIT.
017000
017100*----------------------------------------------------------------*
017200* 9100 - MONTA O TIPO DE PRODUTO HIERARQUICO "MACRO > MARCA >
017300*         MODELO" A PARTIR DE W-PRD-TIPO (CASANDO COM W-TAB-MACRO
017310*         PARA A CATEGORIA MACRO; "Sneakers" QUANDO NAO CASA
017320*         NENHUMA CHAVE), ACRESCENTANDO A MARCA DO FORNECEDOR
017330*         (SE INFORMADA) E O MODELO (SE INFORMADO E DIFERENTE
017340*         DA MACRO)
017500*----------------------------------------------------------------*
017600 9100-MONTAR-TIPO-PRODUTO SECTION.
017700
017800     MOVE "Sneakers" TO W-TIPO-MACRO
017900     MOVE "N"        TO W-TIPO-ACHOU
018000     MOVE W-PRD-TIPO TO W-MINUSC-ENTRADA
018100     PERFORM 9070-PASSAR-MINUSCULAS
018200
018300     PERFORM 9101-TESTAR-UMA-CHAVE-MACRO
018400         VARYING W-IX-1 FROM 1 BY 1
018500         UNTIL W-IX-1 > 6 OR W-TIPO-ACHOU = "S".
018600
018700     MOVE W-TIPO-MACRO TO W-APARAR-ENTRADA
018710     PERFORM 9060-APARAR-ESPACOS
018720     MOVE W-APARAR-SAIDA TO W-TIPO-RESULTADO
018760
018800     IF W-PRD-VENDOR NOT EQUAL SPACES
018900         MOVE W-TIPO-RESULTADO TO W-APARAR-ENTRADA
018910         PERFORM 9060-APARAR-ESPACOS
019000         STRING W-APARAR-SAIDA DELIMITED BY SPACE
019100                " > " DELIMITED BY SIZE
019200                W-PRD-VENDOR DELIMITED BY SPACE
019300                INTO W-TIPO-RESULTADO
019400     END-IF
019405
019410     MOVE W-TIPO-MACRO TO W-MINUSC-ENTRADA
019420     PERFORM 9070-PASSAR-MINUSCULAS
019430     MOVE W-MINUSC-SAIDA TO W-TIPO-MACRO-MINUSC
019435
019440     MOVE W-PRD-TIPO TO W-MINUSC-ENTRADA
019450     PERFORM 9070-PASSAR-MINUSCULAS
019460     MOVE W-MINUSC-SAIDA TO W-TIPO-PRD-MINUSC
019480
019500     IF W-PRD-TIPO NOT EQUAL SPACES
019510        AND W-TIPO-PRD-MINUSC NOT EQUAL W-TIPO-MACRO-MINUSC
019600         MOVE W-TIPO-RESULTADO TO W-APARAR-ENTRADA
019610         PERFORM 9060-APARAR-ESPACOS
019620         STRING W-APARAR-SAIDA DELIMITED BY SPACE
019630                " > " DELIMITED BY SIZE
019640                W-PRD-TIPO DELIMITED BY SPACE
019650                INTO W-TIPO-RESULTADO
019700     END-IF
019800
019900     MOVE W-TIPO-RESULTADO TO W-ITEM-TIPO-PRODUTO.
020000
020100 9100-99-FIM.
020200     EXIT.
020300
020400 9101-TESTAR-UMA-CHAVE-MACRO SECTION.
020500
020600     MOVE W-MACRO-CHAVE (W-IX-1) TO W-APARAR-ENTRADA
020700     PERFORM 9060-APARAR-ESPACOS
020800     COMPUTE W-APARAR-IX =
020900         W-APARAR-FIM - W-APARAR-INICIO + 1
021000
021100     MOVE ZEROS TO W-IX-2
021200     INSPECT W-MINUSC-SAIDA TALLYING W-IX-2
021300         FOR ALL W-APARAR-SAIDA (1:W-APARAR-IX)
021400
021500     IF W-IX-2 GREATER ZEROS
021600         MOVE W-MACRO-VALOR (W-IX-1) TO W-TIPO-MACRO
021700         MOVE "S" TO W-TIPO-ACHOU
021800     END-IF.
021900
022000 9101-99-FIM.
022100     EXIT.
022200
022300*----------------------------------------------------------------*
022400* 9110 - FORMATA O PRECO DA VARIANTE CORRENTE (INDICE W-IX-VAR)
022500*         NO TEXTO "NNNNNNN.NN EUR" EXIGIDO PELOS DOIS FEEDS
022600*----------------------------------------------------------------*
022700 9110-FORMATAR-PRECO SECTION.
022800
022830     MOVE SPACES TO W-PRECO-PROMO-TXT
022840
022850     IF W-VAR-PRECO-COMPARA (W-IX-VAR) GREATER ZEROS
022900         MOVE W-VAR-PRECO-COMPARA (W-IX-VAR) TO W-PRECO-EDITADO
022910         MOVE W-PRECO-EDITADO TO W-APARAR-ENTRADA
022920         PERFORM 9060-APARAR-ESPACOS
023000         STRING W-APARAR-SAIDA DELIMITED BY SPACE
023100                " EUR" DELIMITED BY SIZE
023200                INTO W-PRECO-TXT
023250
023300         MOVE W-VAR-PRECO (W-IX-VAR) TO W-PRECO-EDITADO
023310         MOVE W-PRECO-EDITADO TO W-APARAR-ENTRADA
023320         PERFORM 9060-APARAR-ESPACOS
023400         STRING W-APARAR-SAIDA DELIMITED BY SPACE
023500                " EUR" DELIMITED BY SIZE
023600                INTO W-PRECO-PROMO-TXT
023700     ELSE
023800         MOVE W-VAR-PRECO (W-IX-VAR) TO W-PRECO-EDITADO
023810         MOVE W-PRECO-EDITADO TO W-APARAR-ENTRADA
023820         PERFORM 9060-APARAR-ESPACOS
023900         STRING W-APARAR-SAIDA DELIMITED BY SPACE
024000                " EUR" DELIMITED BY SIZE
024050                INTO W-PRECO-TXT
024100     END-IF.
024200
024300 9110-99-FIM.
024400     EXIT.
024500
024600*----------------------------------------------------------------*
024700* 9120 - CALCULA O CUSTO DE FRETE DA VARIANTE CORRENTE, SEGUNDO
024800*         OS LIMITES COMERCIAIS VIGENTES: ACIMA DE 89,00 EUR O
024900*         FRETE E GRATIS, ACIMA DE 30,00 EUR CUSTA 10,00 EUR,
025000*         NOS DEMAIS CASOS CUSTA 6,00 EUR
025100*----------------------------------------------------------------*
025200 9120-CALCULAR-FRETE SECTION.
025300
025400     IF W-VAR-PRECO (W-IX-VAR) NOT LESS 89.00
025500         MOVE ZEROS TO W-FRETE-VALOR
025600     ELSE
025700         IF W-VAR-PRECO (W-IX-VAR) GREATER 30.00
025800             MOVE 10.00 TO W-FRETE-VALOR
025900         ELSE
026000             MOVE 6.00 TO W-FRETE-VALOR
026100         END-IF
026200     END-IF
026300
026400     MOVE W-FRETE-VALOR TO W-FRETE-EDITADO
026410     MOVE W-FRETE-EDITADO TO W-APARAR-ENTRADA
026420     PERFORM 9060-APARAR-ESPACOS
026500     STRING "IT:::" DELIMITED BY SIZE
026510            W-APARAR-SAIDA DELIMITED BY SPACE
026600            " EUR" DELIMITED BY SIZE
026700            INTO W-FRETE-TXT.
026800
026900 9120-99-FIM.
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300* 9130 - DEFINE A DISPONIBILIDADE DA VARIANTE CORRENTE
027400*----------------------------------------------------------------*
027500 9130-DEFINIR-DISPONIBILIDADE SECTION.
027600
027700     IF W-VAR-ESTOQUE (W-IX-VAR) GREATER ZEROS
027800         MOVE W-DISPONIVEL-SIM TO W-ITEM-DISPONIBILIDADE
027900     ELSE
028000         MOVE W-DISPONIVEL-NAO TO W-ITEM-DISPONIBILIDADE
028100     END-IF.
028200
028300 9130-99-FIM.
028400     EXIT.
028500
028600*----------------------------------------------------------------*
028700* 9140 - RESOLVE GENERO E FAIXA ETARIA DA VARIANTE CORRENTE,
028800*         USANDO OS VALORES INFORMADOS NO CATALOGO OU, QUANDO
028900*         EM BRANCO, OS VALORES PADRAO DA LOJA
029000*----------------------------------------------------------------*
029100 9140-DEFAULT-GENERO-IDADE SECTION.
029200
029300     IF W-VAR-MF-GENERO (W-IX-VAR) EQUAL SPACES
029400         MOVE W-GENERO-PADRAO TO W-ITEM-GENERO
029500     ELSE
029600         MOVE W-VAR-MF-GENERO (W-IX-VAR) TO W-ITEM-GENERO
029700     END-IF
029800
029900     IF W-VAR-MF-IDADE (W-IX-VAR) EQUAL SPACES
030000         MOVE W-IDADE-PADRAO TO W-ITEM-FAIXA-ETARIA
030100     ELSE
030200         MOVE W-VAR-MF-IDADE (W-IX-VAR) TO W-ITEM-FAIXA-ETARIA
030300     END-IF
030400
030500     MOVE W-VAR-MF-COR (W-IX-VAR)      TO W-ITEM-COR
030600     MOVE W-VAR-MF-MATERIAL (W-IX-VAR) TO W-ITEM-MATERIAL.
030700
030800 9140-99-FIM.
030900     EXIT.
031000
031100*----------------------------------------------------------------*
031200* 9150 - RESOLVE A IMAGEM PRINCIPAL E AS ADICIONAIS DA VARIANTE
031300*         CORRENTE. CASO ESPECIAL CONVERSE (MARCA CONTIVER
031400*         "CONVERSE", SEM DISTINGUIR MAIUSCULAS): A FOTO DE
031410*         SOLA INTERNA (URL CONTIVER "_INT" OU "_int") NAO PODE
031420*         SER USADA COMO IMAGEM PRINCIPAL DO ANUNCIO.
031600*----------------------------------------------------------------*
031700 9150-RESOLVER-IMAGENS SECTION.
031800
031900     MOVE SPACES TO W-IMG-PRINCIPAL
032000     MOVE SPACES TO W-IMG-ADICIONAIS
032100     MOVE "N"    TO W-IMG-POS-INT
032200     MOVE ZEROS  TO W-IMG-IX-PRINC
032210
032220     MOVE W-PRD-VENDOR TO W-MINUSC-ENTRADA
032230     PERFORM 9070-PASSAR-MINUSCULAS
032240     MOVE ZEROS TO W-IX-3
032250     INSPECT W-MINUSC-SAIDA TALLYING W-IX-3
032260         FOR ALL "converse"
032300
032400     IF W-IX-3 GREATER ZEROS
032500         PERFORM 9151-ACHAR-IMAGEM-NAO-INTERNA
032600             VARYING W-IX-1 FROM 1 BY 1
032700             UNTIL W-IX-1 > 5 OR W-IMG-IX-PRINC NOT EQUAL ZEROS
032800     ELSE
032900         IF W-VAR-IMAGEM-TAB (W-IX-VAR 1) NOT EQUAL SPACES
033000             MOVE 1 TO W-IMG-IX-PRINC
033100         END-IF
033200     END-IF
033300
033400     IF W-IMG-IX-PRINC NOT EQUAL ZEROS
033500         MOVE W-VAR-IMAGEM-TAB (W-IX-VAR W-IMG-IX-PRINC)
033600              TO W-IMG-PRINCIPAL
033700     END-IF
033800
033900     PERFORM 9152-EMPILHAR-IMAGEM-ADICIONAL
034000         VARYING W-IX-1 FROM 1 BY 1 UNTIL W-IX-1 > 5.
034100
034200     MOVE W-IMG-PRINCIPAL  TO W-ITEM-IMAGEM-PRINC
034300     MOVE W-IMG-ADICIONAIS TO W-ITEM-IMAGENS-ADIC.
034400
034500 9150-99-FIM.
034600     EXIT.
034700
034800*----------------------------------------------------------------*
034900* 9151 - TESTA SE A IMAGEM DE INDICE W-IX-1 CONTEM "_INT" OU
035000*         "_int" (SOLA INTERNA CONVERSE); SE NAO CONTEM E NAO
035100*         ESTA EM BRANCO, FICA COMO CANDIDATA A PRINCIPAL
035200*----------------------------------------------------------------*
035300 9151-ACHAR-IMAGEM-NAO-INTERNA SECTION.
035400
035500     MOVE "N" TO W-IMG-POS-INT
035600
035610     MOVE ZEROS TO W-IX-2
035700     INSPECT W-VAR-IMAGEM-TAB (W-IX-VAR W-IX-1) TALLYING W-IX-2
035710         FOR ALL "_INT"
035800     IF W-IX-2 GREATER ZEROS
035900         MOVE "S" TO W-IMG-POS-INT
036000     END-IF
036010
036020     MOVE ZEROS TO W-IX-2
036030     INSPECT W-VAR-IMAGEM-TAB (W-IX-VAR W-IX-1) TALLYING W-IX-2
036040         FOR ALL "_int"
036100     IF W-IX-2 GREATER ZEROS
036110         MOVE "S" TO W-IMG-POS-INT
036200     END-IF
036300
036400     IF W-IMG-POS-INT EQUAL "N"
036500         IF W-VAR-IMAGEM-TAB (W-IX-VAR W-IX-1) NOT EQUAL SPACES
036600             MOVE W-IX-1 TO W-IMG-IX-PRINC
036700         END-IF
036800     END-IF.
036900
037000 9151-99-FIM.
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400* 9152 - ACRESCENTA A IMAGEM DE INDICE W-IX-1 A LISTA DE
037500*         ADICIONAIS, SEPARADA POR VIRGULA, SE NAO FOR A
037600*         PRINCIPAL E NAO ESTIVER EM BRANCO
037700*----------------------------------------------------------------*
037800 9152-EMPILHAR-IMAGEM-ADICIONAL SECTION.
037900
038000     IF W-IX-1 NOT EQUAL W-IMG-IX-PRINC
038100         IF W-VAR-IMAGEM-TAB (W-IX-VAR W-IX-1) NOT EQUAL SPACES
038200             IF W-IMG-ADICIONAIS EQUAL SPACES
038300                 MOVE W-VAR-IMAGEM-TAB (W-IX-VAR W-IX-1)
038400                      TO W-IMG-ADICIONAIS
038500             ELSE
038600                 MOVE W-IMG-ADICIONAIS TO W-APARAR-ENTRADA
038700                 PERFORM 9060-APARAR-ESPACOS
038800                 STRING W-APARAR-SAIDA DELIMITED BY SPACE
038900                        "," DELIMITED BY SIZE
039000                        W-VAR-IMAGEM-TAB (W-IX-VAR W-IX-1)
039100                            DELIMITED BY SPACE
039200                        INTO W-IMG-ADICIONAIS
039300             END-IF
039400         END-IF
039500     END-IF.
039600
039700 9152-99-FIM.
039800     EXIT.
039900
040000*----------------------------------------------------------------*
040100* 9160 - MONTA GTIN, MPN E LINK DA VARIANTE CORRENTE
040200*----------------------------------------------------------------*
040300 9160-MONTAR-IDENTIFICADORES SECTION.
040400
040500     MOVE SPACES TO W-GTIN-TXT
040600     IF W-VAR-BARCODE (W-IX-VAR) NOT EQUAL SPACES
040700         MOVE W-VAR-BARCODE (W-IX-VAR) TO W-GTIN-TXT
040800     END-IF
040900
041000     MOVE W-VAR-SKU (W-IX-VAR) TO W-MPN-TXT
041100
041200     MOVE SPACES TO W-APARAR-ENTRADA
041300     MOVE W-PRD-HANDLE TO W-APARAR-ENTRADA
041400     PERFORM 9060-APARAR-ESPACOS
041500     STRING W-LOJA-URL-BASE DELIMITED BY SPACE
041600            "/products/" DELIMITED BY SIZE
041700            W-APARAR-SAIDA DELIMITED BY SPACE
041800            "?variant=" DELIMITED BY SIZE
041900            W-VAR-ID (W-IX-VAR) DELIMITED BY SIZE
042000            INTO W-LINK-TXT.
042100
042200 9160-99-FIM.
042300     EXIT.
042400
042500*----------------------------------------------------------------*
042600* 9170 - ESCAPA OS CARACTERES ESPECIAIS DE XML (& < > " ')
042700*         DE W-ESCAPE-ENTRADA PARA W-ESCAPE-SAIDA
042800*----------------------------------------------------------------*
042900 9170-ESCAPAR-XML SECTION.
043000
043100     MOVE SPACES TO W-ESCAPE-SAIDA
043200     MOVE 1      TO W-ESCAPE-POS-GRAVACAO
043300
043400     PERFORM 9171-ESCAPAR-UM-CARACTER
043500         VARYING W-ESCAPE-POS-LEITURA FROM 1 BY 1
043600         UNTIL W-ESCAPE-POS-LEITURA > 520
043700            OR W-ESCAPE-POS-GRAVACAO > 510.
043800
043900 9170-99-FIM.
044000     EXIT.
044100
044200 9171-ESCAPAR-UM-CARACTER SECTION.
044300
044400     MOVE W-ESCAPE-ENTRADA (W-ESCAPE-POS-LEITURA:1)
044500          TO W-ESCAPE-CARACTER
044600
044700     EVALUATE W-ESCAPE-CARACTER
044800         WHEN "&"
044900             STRING "&amp;" DELIMITED BY SIZE
045000                    INTO W-ESCAPE-SAIDA
045100                    WITH POINTER W-ESCAPE-POS-GRAVACAO
045200         WHEN "<"
045300             STRING "&lt;" DELIMITED BY SIZE
045400                    INTO W-ESCAPE-SAIDA
045500                    WITH POINTER W-ESCAPE-POS-GRAVACAO
045600         WHEN ">"
045700             STRING "&gt;" DELIMITED BY SIZE
045800                    INTO W-ESCAPE-SAIDA
045900                    WITH POINTER W-ESCAPE-POS-GRAVACAO
045910         WHEN QUOTE
045920             STRING "&quot;" DELIMITED BY SIZE
045930                    INTO W-ESCAPE-SAIDA
045940                    WITH POINTER W-ESCAPE-POS-GRAVACAO
045950         WHEN "'"
045960             STRING "&apos;" DELIMITED BY SIZE
045970                    INTO W-ESCAPE-SAIDA
045980                    WITH POINTER W-ESCAPE-POS-GRAVACAO
046000         WHEN OTHER
046100             STRING W-ESCAPE-CARACTER DELIMITED BY SIZE
046200                    INTO W-ESCAPE-SAIDA
046300                    WITH POINTER W-ESCAPE-POS-GRAVACAO
046400     END-EVALUATE.
046500
046600 9171-99-FIM.
046700     EXIT.
