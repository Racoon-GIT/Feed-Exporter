000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 18/05/1996
000500*    OBJETIVO ...: Regras exclusivas do feed GOOGLE - titulo com
000600*                  tag de destaque, rotulos personalizados a
000700*                  partir das colecoes, destaque fixo, par de
000800*                  detalhe do produto e gravacao do arquivo no
000900*                  formato Atom exigido pelo Google Merchant.
001000*    COPY EM......: RFE100P
001100*----------------------------------------------------------------*
001200*    ALTERACOES:
001300*    18/05/1996 MBL RFE-024 - Versao original.
001400*    14/01/1999 GTS RFE-031 - Supressao de elemento em branco na
001500*               gravacao do <entry> (pedido area de midia paga).
001510*    02/04/2012 RCV RFE-049 - Marca do anuncio passa a vir do
001520*               fornecedor do produto, caindo para a marca padrao
001530*               da loja so quando o fornecedor nao for informado
001540*               (antes usava sempre a marca padrao); titulo
001550*               reescrito para concatenar marca, modelo, cor e
001560*               ate 2 tags de destaque, mais o tamanho (antes so
001570*               concatenava 1 tag de destaque); destaque passa a
001580*               usar a formula com a marca do produto, em vez do
001590*               texto fixo de entrega/troca; rotulos
001600*               personalizados passam a deduplicar as colecoes
001610*               e so quebram entre o rotulo 0 e o 1 em fronteira
001620*               de titulo inteiro (antes cortava no meio do
001630*               nome de uma colecao); gravacao da descricao
001640*               passa a escapar os caracteres especiais de XML,
001650*               que antes so eram escapados no titulo.
001652*    09/11/2012 RCV RFE-051 - Inclusao do campo de tags do
001654*               produto (todas as tags do cadastro, separadas
001656*               por virgula), exigido pela area de midia paga.
001660*================================================================*
001700*----------------------------------------------------------------*
001800* 4100 - MONTA O ITEM DE FEED GOOGLE DA VARIANTE W-IX-VAR DO
001900*         GRUPO CORRENTE, A PARTIR DOS HELPERS COMUNS E DAS
002000*         REGRAS PROPRIAS DO GOOGLE
002100*----------------------------------------------------------------*
002200 4100-MONTAR-ITEM-GOOGLE SECTION.
002300
002400     INITIALIZE W-ITEM-FEED
002500
002600     MOVE W-VAR-ID (W-IX-VAR) TO W-ITEM-ID
003000
003100     PERFORM 9080-LIMPAR-DESCRICAO
003200     PERFORM 9090-EXTRAIR-PADRAO
003300     MOVE W-PADRAO-RESULTADO TO W-ITEM-PADRAO
003400     PERFORM 9100-MONTAR-TIPO-PRODUTO
003500     PERFORM 9110-FORMATAR-PRECO
003600     MOVE W-PRECO-TXT       TO W-ITEM-PRECO
003700     MOVE W-PRECO-PROMO-TXT TO W-ITEM-PRECO-PROMO
003800     PERFORM 9120-CALCULAR-FRETE
003900     MOVE W-FRETE-TXT TO W-ITEM-FRETE
004000     PERFORM 9130-DEFINIR-DISPONIBILIDADE
004100     PERFORM 9140-DEFAULT-GENERO-IDADE
004200     PERFORM 9150-RESOLVER-IMAGENS
004300     PERFORM 9160-MONTAR-IDENTIFICADORES
004400     MOVE W-GTIN-TXT TO W-ITEM-GTIN
004500     MOVE W-MPN-TXT  TO W-ITEM-MPN
004600     MOVE W-LINK-TXT TO W-ITEM-LINK
004700
004800     MOVE W-VAR-TAMANHO (W-IX-VAR) TO W-ITEM-TAMANHO
004900     MOVE "EU"                     TO W-ITEM-SISTEMA-TAM
005000     MOVE W-PRD-ID                 TO W-ITEM-GRUPO-ID
005010     IF W-PRD-VENDOR EQUAL SPACES
005020         MOVE W-MARCA-PADRAO TO W-ITEM-MARCA
005030     ELSE
005040         MOVE W-PRD-VENDOR   TO W-ITEM-MARCA
005050     END-IF
005200     MOVE W-CONDICAO-PADRAO        TO W-ITEM-CONDICAO
005300     MOVE W-CATEGORIA-GOOGLE       TO W-ITEM-CATEGORIA
005400
005500     PERFORM 4110-MONTAR-TITULO-GOOGLE
005600     PERFORM 4120-MONTAR-CUSTOM-LABELS
005700     PERFORM 4130-MONTAR-HIGHLIGHT
005800     PERFORM 4140-MONTAR-DETALHE
005850     PERFORM 4145-MONTAR-TAGS.
005900
006000 4100-99-FIM.
006100     EXIT.
006200
006300*----------------------------------------------------------------*
006400* 4110 - MONTA O TITULO DO ANUNCIO GOOGLE: MARCA, MODELO (TIPO
006500*         DE PRODUTO), COR (SE INFORMADA), ATE 2 TAGS DE
006600*         DESTAQUE DA TABELA W-TAB-FEATURE QUE APARECEREM NAS
006650*         TAGS DO PRODUTO E "TAGLIA " + TAMANHO (SE INFORMADO),
006680*         SEPARADOS POR UM UNICO ESPACO. TRUNCADO EM 150
006690*         POSICOES (147 + "...").
006700*----------------------------------------------------------------*
006800 4110-MONTAR-TITULO-GOOGLE SECTION.
006900
006910     MOVE SPACES TO W-TITULO-MONTADO
006920     MOVE 1      TO W-TITULO-TAM
006930     MOVE ZEROS  TO W-TITULO-FEATURE-QTD
006940     MOVE SPACES TO W-TITULO-FEATURE (1)
006950     MOVE SPACES TO W-TITULO-FEATURE (2)
006960
007500     PERFORM 4111-TESTAR-UMA-FEATURE
007600         VARYING W-IX-1 FROM 1 BY 1
007650         UNTIL W-IX-1 > 16 OR W-TITULO-FEATURE-QTD = 2
007800
007810     IF W-ITEM-MARCA NOT EQUAL SPACES
007820         MOVE W-ITEM-MARCA TO W-APARAR-ENTRADA
007830         PERFORM 9060-APARAR-ESPACOS
007840         PERFORM 4113-EMPILHAR-UMA-PARTE-TITULO
007850     END-IF
007860
007870     IF W-PRD-TIPO NOT EQUAL SPACES
007880         MOVE W-PRD-TIPO TO W-APARAR-ENTRADA
007890         PERFORM 9060-APARAR-ESPACOS
007891         PERFORM 4113-EMPILHAR-UMA-PARTE-TITULO
007892     END-IF
007893
007894     IF W-ITEM-COR NOT EQUAL SPACES
007895         MOVE W-ITEM-COR TO W-APARAR-ENTRADA
007896         PERFORM 9060-APARAR-ESPACOS
007897         PERFORM 4113-EMPILHAR-UMA-PARTE-TITULO
007898     END-IF
007899
007900     PERFORM 4114-EMPILHAR-UMA-FEATURE
007910         VARYING W-IX-2 FROM 1 BY 1 UNTIL W-IX-2 > W-TITULO-FEATURE-QTD
007920
007930     IF W-ITEM-TAMANHO NOT EQUAL SPACES
007940         MOVE W-ITEM-TAMANHO TO W-APARAR-ENTRADA
007950         PERFORM 9060-APARAR-ESPACOS
007960         STRING "Taglia " DELIMITED BY SIZE
007970                W-APARAR-SAIDA DELIMITED BY SPACE
007980                INTO W-TITULO-PARTE
007990         MOVE W-TITULO-PARTE TO W-APARAR-ENTRADA
008000         PERFORM 9060-APARAR-ESPACOS
008010         PERFORM 4113-EMPILHAR-UMA-PARTE-TITULO
008020     END-IF
008900
008910     IF W-TITULO-TAM - 1 GREATER 150
008920         STRING W-TITULO-MONTADO (1:147) DELIMITED BY SIZE
008930                "..." DELIMITED BY SIZE
008940                INTO W-ITEM-TITULO
008950     ELSE
008960         MOVE W-TITULO-MONTADO (1:150) TO W-ITEM-TITULO
008970     END-IF.
009100
009200 4110-99-FIM.
009300     EXIT.
009400
009500*----------------------------------------------------------------*
009600* 4111 - TESTA SE A FEATURE DE INDICE W-IX-1 APARECE EM ALGUMA
009610*         DAS TAGS DO PRODUTO (JA PASSADAS A MINUSCULAS); SE
009620*         ACHAR, EMPILHA A TAG NA SUA GRAFIA ORIGINAL EM
009630*         W-TITULO-FEATURE, ATE NO MAXIMO 2 OCORRENCIAS
009700*----------------------------------------------------------------*
009900 4111-TESTAR-UMA-FEATURE SECTION.
010000
010010     MOVE "N" TO W-TITULO-FEATURE-ACHOU
010100     MOVE W-FEATURE-CHAVE (W-IX-1) TO W-APARAR-ENTRADA
010200     PERFORM 9060-APARAR-ESPACOS
010300     COMPUTE W-APARAR-IX =
010400         W-APARAR-FIM - W-APARAR-INICIO + 1
010500
010600     PERFORM 4112-TESTAR-FEATURE-EM-UMA-TAG
010700         VARYING W-IX-2 FROM 1 BY 1
010800         UNTIL W-IX-2 > W-QTD-TAGS
010900            OR W-TITULO-FEATURE-ACHOU = "S".
011000
011100 4111-99-FIM.
011200     EXIT.
011300
011400 4112-TESTAR-FEATURE-EM-UMA-TAG SECTION.
011500
011600     MOVE W-TAG (W-IX-2) TO W-MINUSC-ENTRADA
011700     PERFORM 9070-PASSAR-MINUSCULAS
011800
011900     MOVE ZEROS TO W-IX-3
012000     INSPECT W-MINUSC-SAIDA TALLYING W-IX-3
012100         FOR ALL W-APARAR-SAIDA (1:W-APARAR-IX)
012200
012300     IF W-IX-3 GREATER ZEROS
012310         ADD 1 TO W-TITULO-FEATURE-QTD
012320         MOVE W-TAG (W-IX-2) TO W-TITULO-FEATURE (W-TITULO-FEATURE-QTD)
012330         MOVE "S" TO W-TITULO-FEATURE-ACHOU
012400     END-IF.
012500
012700 4112-99-FIM.
012800     EXIT.
012810
012820*----------------------------------------------------------------*
012830* 4113 - ACRESCENTA O CONTEUDO JA APARADO EM W-APARAR-SAIDA A
012840*         W-TITULO-MONTADO, SEPARANDO POR UM ESPACO QUANDO NAO
012850*         FOR A PRIMEIRA PARTE DO TITULO
012860*----------------------------------------------------------------*
012870 4113-EMPILHAR-UMA-PARTE-TITULO SECTION.
012880
012890     IF W-TITULO-TAM GREATER 1
012900         STRING " " DELIMITED BY SIZE
012910                INTO W-TITULO-MONTADO
012920                WITH POINTER W-TITULO-TAM
012930     END-IF
012940
012950     STRING W-APARAR-SAIDA DELIMITED BY SPACE
012960            INTO W-TITULO-MONTADO
012970            WITH POINTER W-TITULO-TAM.
012980
012990 4113-99-FIM.
013000     EXIT.
013010
013020*----------------------------------------------------------------*
013030* 4114 - ACRESCENTA A TAG DE DESTAQUE DE INDICE W-IX-2 AO TITULO
013040*----------------------------------------------------------------*
013050 4114-EMPILHAR-UMA-FEATURE SECTION.
013060
013070     MOVE W-TITULO-FEATURE (W-IX-2) TO W-APARAR-ENTRADA
013080     PERFORM 9060-APARAR-ESPACOS
013090     PERFORM 4113-EMPILHAR-UMA-PARTE-TITULO.
013095
013096 4114-99-FIM.
013097     EXIT.
013098
013099*----------------------------------------------------------------*
013100* 4120 - MONTA OS ROTULOS PERSONALIZADOS A PARTIR DAS COLECOES
013150*         DO PRODUTO, DEDUPLICADAS SEM LEVAR EM CONTA MAIUSCULAS
013160*         E MANTENDO A ORDEM ORIGINAL, SEPARADAS POR VIRGULA.
013170*         CADA TITULO DE COLECAO VAI INTEIRO PARA O ROTULO 0
013180*         ENQUANTO COUBER EM 100 POSICOES; A PARTIR DO PRIMEIRO
013190*         TITULO QUE NAO COUBER, TODO O RESTO TRANSBORDA PARA O
013195*         ROTULO 1 (ATE 500 POSICOES), SEM CORTAR NO MEIO DE UM
013198*         NOME DE COLECAO
013500*----------------------------------------------------------------*
013600 4120-MONTAR-CUSTOM-LABELS SECTION.
013700
013710     MOVE SPACES TO W-LABELS-0
013720     MOVE SPACES TO W-LABELS-1
013730     MOVE 1      TO W-LABELS-0-TAM
013740     MOVE 1      TO W-LABELS-1-TAM
013750     MOVE "N"    TO W-LABELS-0-CHEIO
013760     MOVE "N"    TO W-LABELS-1-CHEIO
014000
014100     PERFORM 4121-EMPILHAR-UMA-COLECAO
014200         VARYING W-IX-1 FROM 1 BY 1 UNTIL W-IX-1 > W-QTD-COLECOES.
014300
014400     MOVE W-LABELS-0 (1:100) TO W-ITEM-CUSTOM-LABEL-0
014500     IF W-LABELS-1-TAM GREATER 1
014600         MOVE W-LABELS-1 (1:500) TO W-ITEM-CUSTOM-LABEL-1
014700     END-IF.
014800
014900 4120-99-FIM.
015000     EXIT.
015100
015200*----------------------------------------------------------------*
015300* 4121 - TESTA SE A COLECAO DE INDICE W-IX-1 JA APARECEU ANTES
015350*         (SEM LEVAR EM CONTA MAIUSCULAS) E, SE FOR A PRIMEIRA
015370*         VEZ, EMPILHA SEU TITULO NO ROTULO 0 OU NO ROTULO 1
015500*----------------------------------------------------------------*
015600 4121-EMPILHAR-UMA-COLECAO SECTION.
015700
015710     MOVE W-COLECAO (W-IX-1) TO W-MINUSC-ENTRADA
015720     PERFORM 9070-PASSAR-MINUSCULAS
015730     MOVE W-MINUSC-SAIDA TO W-DEDUP-COMP-1
015740
015750     MOVE "N" TO W-LABELS-PARTE-REPETIDA
015760     PERFORM 4122-TESTAR-COLECAO-REPETIDA
015770         VARYING W-IX-2 FROM 1 BY 1 UNTIL W-IX-2 > W-IX-1 - 1
015780                OR W-LABELS-PARTE-REPETIDA = "S"
015790
015800     IF W-LABELS-PARTE-REPETIDA EQUAL "N"
015810         MOVE W-COLECAO (W-IX-1) TO W-APARAR-ENTRADA
015820         PERFORM 9060-APARAR-ESPACOS
015830         COMPUTE W-LABELS-PARTE-TAM =
015840             W-APARAR-FIM - W-APARAR-INICIO + 1
015850         PERFORM 4123-EMPILHAR-NO-ROTULO-CERTO
015860     END-IF.
016900
017100 4121-99-FIM.
017200     EXIT.
017210
017220*----------------------------------------------------------------*
017230* 4122 - COMPARA A COLECAO CORRENTE (JA EM MINUSCULAS, EM
017240*         W-DEDUP-COMP-1) COM A COLECAO ANTERIOR DE INDICE W-IX-2
017250*----------------------------------------------------------------*
017260 4122-TESTAR-COLECAO-REPETIDA SECTION.
017270
017280     MOVE W-COLECAO (W-IX-2) TO W-MINUSC-ENTRADA
017290     PERFORM 9070-PASSAR-MINUSCULAS
017300
017310     IF W-MINUSC-SAIDA EQUAL W-DEDUP-COMP-1
017320         MOVE "S" TO W-LABELS-PARTE-REPETIDA
017330     END-IF.
017340
017350 4122-99-FIM.
017360     EXIT.
017370
017380*----------------------------------------------------------------*
017390* 4123 - DECIDE SE A COLECAO CORRENTE (JA APARADA EM W-APARAR-
017400*         SAIDA, COM W-LABELS-PARTE-TAM CARACTERES) ENTRA NO
017410*         ROTULO 0 OU TRANSBORDA PARA O ROTULO 1, RESPEITANDO A
017420*         FRONTEIRA DE TITULO INTEIRO DE COLECAO
017430*----------------------------------------------------------------*
017440 4123-EMPILHAR-NO-ROTULO-CERTO SECTION.
017450
017460     IF W-LABELS-0-CHEIO EQUAL "N"
017470         IF (W-LABELS-0-TAM - 1 + W-LABELS-PARTE-TAM) NOT GREATER 100
017480             IF W-LABELS-0-TAM GREATER 1
017490                 STRING ", " DELIMITED BY SIZE
017500                        INTO W-LABELS-0
017510                        WITH POINTER W-LABELS-0-TAM
017520             END-IF
017530             STRING W-APARAR-SAIDA DELIMITED BY SPACE
017540                    INTO W-LABELS-0
017550                    WITH POINTER W-LABELS-0-TAM
017560             GO TO 4123-99-FIM
017570         ELSE
017580             MOVE "S" TO W-LABELS-0-CHEIO
017590         END-IF
017600     END-IF
017610
017620     IF W-LABELS-1-CHEIO EQUAL "N"
017630         IF (W-LABELS-1-TAM - 1 + W-LABELS-PARTE-TAM) NOT GREATER 500
017640             IF W-LABELS-1-TAM GREATER 1
017650                 STRING ", " DELIMITED BY SIZE
017660                        INTO W-LABELS-1
017670                        WITH POINTER W-LABELS-1-TAM
017680             END-IF
017690             STRING W-APARAR-SAIDA DELIMITED BY SPACE
017700                    INTO W-LABELS-1
017710                    WITH POINTER W-LABELS-1-TAM
017720         ELSE
017730             MOVE "S" TO W-LABELS-1-CHEIO
017740         END-IF
017750     END-IF.
017760
017770 4123-99-FIM.
017780     EXIT.
017790
017800*----------------------------------------------------------------*
017810* 4130 - DESTAQUE DO ANUNCIO GOOGLE: MARCA DO PRODUTO MAIS O
017820*         SELO PADRAO DA LOJA DE PERSONALIZACAO E FABRICACAO
017830*         ARTESANAL, QUANDO A MARCA ESTIVER INFORMADA
017840*----------------------------------------------------------------*
017850 4130-MONTAR-HIGHLIGHT SECTION.
017860
017870     IF W-ITEM-MARCA EQUAL SPACES
017880         STRING "Original, 100% Personalizzabili, Fatto a mano "
017890                DELIMITED BY SIZE
017900                "in Italia" DELIMITED BY SIZE
017910                INTO W-ITEM-HIGHLIGHT
017920     ELSE
017930         STRING W-ITEM-MARCA DELIMITED BY SPACE
017940                " Original, 100% Personalizzabili, Fatto a mano "
017950                DELIMITED BY SIZE
017960                "in Italia" DELIMITED BY SIZE
017970                INTO W-ITEM-HIGHLIGHT
017980     END-IF.
017990
018200 4130-99-FIM.
018300     EXIT.
018400
018500*----------------------------------------------------------------*
018600* 4140 - PROCURA NA TABELA W-TAB-DETALHE ATE 3 PARES NOME/VALOR
018700*         QUE CASEM COM AS TAGS DO PRODUTO E OS MONTA EM
018800*         W-ITEM-DETALHES SEPARADOS POR PONTO E VIRGULA
018900*----------------------------------------------------------------*
019000 4140-MONTAR-DETALHE SECTION.
019100
019200     MOVE SPACES TO W-ITEM-DETALHES
019300     MOVE ZEROS  TO W-QTD-DETALHES-ACHADOS
019400
019500     PERFORM 4141-TESTAR-UMA-CHAVE-DETALHE
019600         VARYING W-IX-1 FROM 1 BY 1
019700         UNTIL W-IX-1 > 8 OR W-QTD-DETALHES-ACHADOS = 3.
019800
019900 4140-99-FIM.
020000     EXIT.
020100
020200 4141-TESTAR-UMA-CHAVE-DETALHE SECTION.
020300
020400     MOVE "N" TO W-PADRAO-ACHOU
020500
020600     PERFORM 4142-TESTAR-DETALHE-EM-UMA-TAG
020700         VARYING W-IX-2 FROM 1 BY 1
020800         UNTIL W-IX-2 > W-QTD-TAGS OR W-PADRAO-ACHOU = "S".
020900
021000 4141-99-FIM.
021100     EXIT.
021200
021300 4142-TESTAR-DETALHE-EM-UMA-TAG SECTION.
021400
021500     MOVE W-TAG (W-IX-2) TO W-MINUSC-ENTRADA
021600     PERFORM 9070-PASSAR-MINUSCULAS
021700
021800     MOVE W-DETALHE-CHAVE (W-IX-1) TO W-APARAR-ENTRADA
021900     PERFORM 9060-APARAR-ESPACOS
022000     COMPUTE W-APARAR-IX =
022100         W-APARAR-FIM - W-APARAR-INICIO + 1
022200
022300     MOVE ZEROS TO W-IX-3
022400     INSPECT W-MINUSC-SAIDA TALLYING W-IX-3
022500         FOR ALL W-APARAR-SAIDA (1:W-APARAR-IX)
022600
022700     IF W-IX-3 GREATER ZEROS
022800         MOVE "S" TO W-PADRAO-ACHOU
022900         ADD 1 TO W-QTD-DETALHES-ACHADOS
023000         STRING W-DETALHE-NOME (W-IX-1)  DELIMITED BY "  "
023100                ": "                     DELIMITED BY SIZE
023200                W-DETALHE-VALOR (W-IX-1) DELIMITED BY "  "
023300                INTO W-DETALHE-MONTADO
023400         IF W-ITEM-DETALHES EQUAL SPACES
023500             MOVE W-DETALHE-MONTADO TO W-ITEM-DETALHES
023600         ELSE
023700             STRING W-ITEM-DETALHES DELIMITED BY SPACE
023800                    "; " DELIMITED BY SIZE
023900                    W-DETALHE-MONTADO DELIMITED BY SPACE
024000                    INTO W-ITEM-DETALHES
024100         END-IF
024200     END-IF.
024300
024400 4142-99-FIM.
024500     EXIT.
024600
024610*----------------------------------------------------------------*
024620* 4145 - MONTA W-ITEM-TAGS COM TODAS AS TAGS DO CADASTRO DA
024630*         VARIANTE, NA ORDEM ORIGINAL, SEPARADAS POR VIRGULA
024640*----------------------------------------------------------------*
024650 4145-MONTAR-TAGS SECTION.
024660
024670     MOVE SPACES TO W-ITEM-TAGS
024680     MOVE 1      TO W-TAGS-TAM
024690
024700     PERFORM 4146-EMPILHAR-UMA-TAG
024710         VARYING W-IX-1 FROM 1 BY 1 UNTIL W-IX-1 > W-QTD-TAGS.
024720
024730 4145-99-FIM.
024740     EXIT.
024750
024760*----------------------------------------------------------------*
024770* 4146 - ACRESCENTA A TAG DE INDICE W-IX-1 A W-ITEM-TAGS
024780*----------------------------------------------------------------*
024790 4146-EMPILHAR-UMA-TAG SECTION.
024800
024810     IF W-TAGS-TAM GREATER 1
024820         STRING ", " DELIMITED BY SIZE
024830                INTO W-ITEM-TAGS
024840                WITH POINTER W-TAGS-TAM
024850     END-IF
024860
024870     STRING W-TAG (W-IX-1) DELIMITED BY SPACE
024880            INTO W-ITEM-TAGS
024890            WITH POINTER W-TAGS-TAM.
024900
024910 4146-99-FIM.
024920     EXIT.
024930
024940*----------------------------------------------------------------*
024950* 4150 - GRAVA O CABECALHO DO ARQUIVO GOOGLE (ESTILO ATOM)
024960*----------------------------------------------------------------*
025000 4150-GRAVAR-CABECALHO-GOOGLE SECTION.
025100
025200     MOVE "<?xml version=""1.0"" encoding=""UTF-8""?>"
025300         TO W-LINHA-GOOGLE
025400     PERFORM 4180-ESCREVER-LINHA-GOOGLE
025500
025600     MOVE "<feed xmlns:g=""http://base.google.com/ns/1.0"">"
025700         TO W-LINHA-GOOGLE
025800     PERFORM 4180-ESCREVER-LINHA-GOOGLE
025900
026000     MOVE SPACES TO W-ESCAPE-ENTRADA
026100     MOVE W-LOJA-TITULO TO W-ESCAPE-ENTRADA
026200     PERFORM 9170-ESCAPAR-XML
026300     STRING "<title>" DELIMITED BY SIZE
026400            W-ESCAPE-SAIDA DELIMITED BY "  "
026500            "</title>" DELIMITED BY SIZE
026600            INTO W-LINHA-GOOGLE
026700     PERFORM 4180-ESCREVER-LINHA-GOOGLE
026800
026900     STRING "<link>" DELIMITED BY SIZE
027000            W-LOJA-URL-BASE DELIMITED BY SPACE
027100            "</link>" DELIMITED BY SIZE
027200            INTO W-LINHA-GOOGLE
027300     PERFORM 4180-ESCREVER-LINHA-GOOGLE.
027400
027500 4150-99-FIM.
027600     EXIT.
027700
027800*----------------------------------------------------------------*
027900* 4160 - GRAVA O <entry> DO ITEM MONTADO EM W-ITEM-FEED, COM
028000*         SUPRESSAO DOS ELEMENTOS QUE FICARAM EM BRANCO
028100*----------------------------------------------------------------*
028200 4160-GRAVAR-ITEM-GOOGLE SECTION.
028300
028400     MOVE "<entry>" TO W-LINHA-GOOGLE
028500     PERFORM 4180-ESCREVER-LINHA-GOOGLE
028600
028700     STRING "<g:id>" DELIMITED BY SIZE
028800            W-ITEM-ID DELIMITED BY SPACE
028900            "</g:id>" DELIMITED BY SIZE
029000            INTO W-LINHA-GOOGLE
029100     PERFORM 4180-ESCREVER-LINHA-GOOGLE
029200
029300     MOVE W-ITEM-TITULO TO W-ESCAPE-ENTRADA
029400     PERFORM 9170-ESCAPAR-XML
029500     STRING "<title>" DELIMITED BY SIZE
029600            W-ESCAPE-SAIDA DELIMITED BY "  "
029700            "</title>" DELIMITED BY SIZE
029800            INTO W-LINHA-GOOGLE
029900     PERFORM 4180-ESCREVER-LINHA-GOOGLE
030000
030050     MOVE W-ITEM-DESCRICAO TO W-ESCAPE-ENTRADA
030060     PERFORM 9170-ESCAPAR-XML
030100     STRING "<g:description>" DELIMITED BY SIZE
030200            W-ESCAPE-SAIDA DELIMITED BY "  "
030300            "</g:description>" DELIMITED BY SIZE
030400            INTO W-LINHA-GOOGLE
030500     PERFORM 4180-ESCREVER-LINHA-GOOGLE
030600
030700     STRING "<link>" DELIMITED BY SIZE
030800            W-ITEM-LINK DELIMITED BY SPACE
030900            "</link>" DELIMITED BY SIZE
031000            INTO W-LINHA-GOOGLE
031100     PERFORM 4180-ESCREVER-LINHA-GOOGLE
031200
031300     STRING "<g:image_link>" DELIMITED BY SIZE
031400            W-ITEM-IMAGEM-PRINC DELIMITED BY SPACE
031500            "</g:image_link>" DELIMITED BY SIZE
031600            INTO W-LINHA-GOOGLE
031700     PERFORM 4180-ESCREVER-LINHA-GOOGLE
031800
031900     IF W-ITEM-IMAGENS-ADIC NOT EQUAL SPACES
032000         STRING "<g:additional_image_link>" DELIMITED BY SIZE
032100                W-ITEM-IMAGENS-ADIC DELIMITED BY SPACE
032200                "</g:additional_image_link>" DELIMITED BY SIZE
032300                INTO W-LINHA-GOOGLE
032400         PERFORM 4180-ESCREVER-LINHA-GOOGLE
032500     END-IF
032600
032700     STRING "<g:availability>" DELIMITED BY SIZE
032800            W-ITEM-DISPONIBILIDADE DELIMITED BY SPACE
032900            "</g:availability>" DELIMITED BY SIZE
033000            INTO W-LINHA-GOOGLE
033100     PERFORM 4180-ESCREVER-LINHA-GOOGLE
033200
033300     STRING "<g:price>" DELIMITED BY SIZE
033400            W-ITEM-PRECO DELIMITED BY "  "
033500            "</g:price>" DELIMITED BY SIZE
033600            INTO W-LINHA-GOOGLE
033700     PERFORM 4180-ESCREVER-LINHA-GOOGLE
033800
033900     IF W-ITEM-PRECO-PROMO NOT EQUAL SPACES
034000         STRING "<g:sale_price>" DELIMITED BY SIZE
034100                W-ITEM-PRECO-PROMO DELIMITED BY "  "
034200                "</g:sale_price>" DELIMITED BY SIZE
034300                INTO W-LINHA-GOOGLE
034400         PERFORM 4180-ESCREVER-LINHA-GOOGLE
034500     END-IF
034600
034650     MOVE W-ITEM-MARCA TO W-ESCAPE-ENTRADA
034660     PERFORM 9170-ESCAPAR-XML
034700     STRING "<g:brand>" DELIMITED BY SIZE
034800            W-ESCAPE-SAIDA DELIMITED BY "  "
034900            "</g:brand>" DELIMITED BY SIZE
035000            INTO W-LINHA-GOOGLE
035100     PERFORM 4180-ESCREVER-LINHA-GOOGLE
035200
035300     STRING "<g:condition>" DELIMITED BY SIZE
035400            W-ITEM-CONDICAO DELIMITED BY SPACE
035500            "</g:condition>" DELIMITED BY SIZE
035600            INTO W-LINHA-GOOGLE
035700     PERFORM 4180-ESCREVER-LINHA-GOOGLE
035800
035900     STRING "<g:gender>" DELIMITED BY SIZE
036000            W-ITEM-GENERO DELIMITED BY SPACE
036100            "</g:gender>" DELIMITED BY SIZE
036200            INTO W-LINHA-GOOGLE
036300     PERFORM 4180-ESCREVER-LINHA-GOOGLE
036400
036500     STRING "<g:age_group>" DELIMITED BY SIZE
036600            W-ITEM-FAIXA-ETARIA DELIMITED BY SPACE
036700            "</g:age_group>" DELIMITED BY SIZE
036800            INTO W-LINHA-GOOGLE
036900     PERFORM 4180-ESCREVER-LINHA-GOOGLE
037000
037100     IF W-ITEM-COR NOT EQUAL SPACES
037200         STRING "<g:color>" DELIMITED BY SIZE
037300                W-ITEM-COR DELIMITED BY SPACE
037400                "</g:color>" DELIMITED BY SIZE
037500                INTO W-LINHA-GOOGLE
037600         PERFORM 4180-ESCREVER-LINHA-GOOGLE
037700     END-IF
037800
037900     IF W-ITEM-MATERIAL NOT EQUAL SPACES
038000         STRING "<g:material>" DELIMITED BY SIZE
038100                W-ITEM-MATERIAL DELIMITED BY SPACE
038200                "</g:material>" DELIMITED BY SIZE
038300                INTO W-LINHA-GOOGLE
038400         PERFORM 4180-ESCREVER-LINHA-GOOGLE
038500     END-IF
038600
038700     IF W-ITEM-PADRAO NOT EQUAL SPACES
038800         STRING "<g:pattern>" DELIMITED BY SIZE
038900                W-ITEM-PADRAO DELIMITED BY SPACE
039000                "</g:pattern>" DELIMITED BY SIZE
039100                INTO W-LINHA-GOOGLE
039200         PERFORM 4180-ESCREVER-LINHA-GOOGLE
039300     END-IF
039400
039500     STRING "<g:size>" DELIMITED BY SIZE
039600            W-ITEM-TAMANHO DELIMITED BY SPACE
039700            "</g:size>" DELIMITED BY SIZE
039800            INTO W-LINHA-GOOGLE
039900     PERFORM 4180-ESCREVER-LINHA-GOOGLE
040000
040100     STRING "<g:size_system>" DELIMITED BY SIZE
040200            W-ITEM-SISTEMA-TAM DELIMITED BY SPACE
040300            "</g:size_system>" DELIMITED BY SIZE
040400            INTO W-LINHA-GOOGLE
040500     PERFORM 4180-ESCREVER-LINHA-GOOGLE
040600
040700     IF W-ITEM-GTIN NOT EQUAL SPACES
040800         STRING "<g:gtin>" DELIMITED BY SIZE
040900                W-ITEM-GTIN DELIMITED BY SPACE
041000                "</g:gtin>" DELIMITED BY SIZE
041100                INTO W-LINHA-GOOGLE
041200         PERFORM 4180-ESCREVER-LINHA-GOOGLE
041300     END-IF
041400
041500     STRING "<g:mpn>" DELIMITED BY SIZE
041600            W-ITEM-MPN DELIMITED BY SPACE
041700            "</g:mpn>" DELIMITED BY SIZE
041800            INTO W-LINHA-GOOGLE
041900     PERFORM 4180-ESCREVER-LINHA-GOOGLE
042000
042100     STRING "<g:item_group_id>" DELIMITED BY SIZE
042200            W-ITEM-GRUPO-ID DELIMITED BY SPACE
042300            "</g:item_group_id>" DELIMITED BY SIZE
042400            INTO W-LINHA-GOOGLE
042500     PERFORM 4180-ESCREVER-LINHA-GOOGLE
042600
042700     STRING "<g:google_product_category>" DELIMITED BY SIZE
042800            W-ITEM-CATEGORIA DELIMITED BY SPACE
042900            "</g:google_product_category>" DELIMITED BY SIZE
043000            INTO W-LINHA-GOOGLE
043100     PERFORM 4180-ESCREVER-LINHA-GOOGLE
043200
043250     MOVE W-ITEM-TIPO-PRODUTO TO W-ESCAPE-ENTRADA
043260     PERFORM 9170-ESCAPAR-XML
043300     STRING "<g:product_type>" DELIMITED BY SIZE
043400            W-ESCAPE-SAIDA DELIMITED BY "  "
043500            "</g:product_type>" DELIMITED BY SIZE
043600            INTO W-LINHA-GOOGLE
043700     PERFORM 4180-ESCREVER-LINHA-GOOGLE
043800
043900     MOVE "<g:shipping><g:price>" TO W-LINHA-GOOGLE
044000     PERFORM 4180-ESCREVER-LINHA-GOOGLE
044100     STRING W-ITEM-FRETE DELIMITED BY "  "
044200            "</g:price></g:shipping>" DELIMITED BY SIZE
044300            INTO W-LINHA-GOOGLE
044400     PERFORM 4180-ESCREVER-LINHA-GOOGLE
044500
044600     IF W-ITEM-CUSTOM-LABEL-0 NOT EQUAL SPACES
044610         MOVE W-ITEM-CUSTOM-LABEL-0 TO W-ESCAPE-ENTRADA
044620         PERFORM 9170-ESCAPAR-XML
044700         STRING "<g:custom_label_0>" DELIMITED BY SIZE
044800                W-ESCAPE-SAIDA DELIMITED BY "  "
044900                "</g:custom_label_0>" DELIMITED BY SIZE
045000                INTO W-LINHA-GOOGLE
045100         PERFORM 4180-ESCREVER-LINHA-GOOGLE
045200     END-IF
045300
045400     IF W-ITEM-CUSTOM-LABEL-1 NOT EQUAL SPACES
045410         MOVE W-ITEM-CUSTOM-LABEL-1 TO W-ESCAPE-ENTRADA
045420         PERFORM 9170-ESCAPAR-XML
045500         STRING "<g:custom_label_1>" DELIMITED BY SIZE
045600                W-ESCAPE-SAIDA DELIMITED BY "  "
045700                "</g:custom_label_1>" DELIMITED BY SIZE
045800                INTO W-LINHA-GOOGLE
045900         PERFORM 4180-ESCREVER-LINHA-GOOGLE
046000     END-IF
046100
046200     IF W-ITEM-HIGHLIGHT NOT EQUAL SPACES
046210         MOVE W-ITEM-HIGHLIGHT TO W-ESCAPE-ENTRADA
046220         PERFORM 9170-ESCAPAR-XML
046300         STRING "<g:highlight>" DELIMITED BY SIZE
046400                W-ESCAPE-SAIDA DELIMITED BY "  "
046500                "</g:highlight>" DELIMITED BY SIZE
046600                INTO W-LINHA-GOOGLE
046700         PERFORM 4180-ESCREVER-LINHA-GOOGLE
046800     END-IF
046900
047000     IF W-ITEM-DETALHES NOT EQUAL SPACES
047010         MOVE W-ITEM-DETALHES TO W-ESCAPE-ENTRADA
047020         PERFORM 9170-ESCAPAR-XML
047100         STRING "<g:product_detail>" DELIMITED BY SIZE
047200                W-ESCAPE-SAIDA DELIMITED BY SPACE
047300                "</g:product_detail>" DELIMITED BY SIZE
047400                INTO W-LINHA-GOOGLE
047500         PERFORM 4180-ESCREVER-LINHA-GOOGLE
047600     END-IF
047610
047620     IF W-ITEM-TAGS NOT EQUAL SPACES
047630         MOVE W-ITEM-TAGS TO W-ESCAPE-ENTRADA
047640         PERFORM 9170-ESCAPAR-XML
047650         STRING "<g:tags>" DELIMITED BY SIZE
047660                W-ESCAPE-SAIDA DELIMITED BY "  "
047670                "</g:tags>" DELIMITED BY SIZE
047680                INTO W-LINHA-GOOGLE
047690         PERFORM 4180-ESCREVER-LINHA-GOOGLE
047695     END-IF
047700
047800     MOVE "</entry>" TO W-LINHA-GOOGLE
047900     PERFORM 4180-ESCREVER-LINHA-GOOGLE.
048000
048100 4160-99-FIM.
048200     EXIT.
048300
048400*----------------------------------------------------------------*
048500* 4170 - GRAVA O RODAPE DO ARQUIVO GOOGLE
048600*----------------------------------------------------------------*
048700 4170-GRAVAR-RODAPE-GOOGLE SECTION.
048800
048900     MOVE "</feed>" TO W-LINHA-GOOGLE
049000     PERFORM 4180-ESCREVER-LINHA-GOOGLE.
049100
049200 4170-99-FIM.
049300     EXIT.
049400
049500*----------------------------------------------------------------*
049600* 4180 - GRAVA UMA LINHA FISICA NO ARQUIVO GOOGLE-FEED-FILE
049700*----------------------------------------------------------------*
049800 4180-ESCREVER-LINHA-GOOGLE SECTION.
049900
050000     MOVE W-LINHA-GOOGLE TO REG-ARQ-GOOGLE
050100     WRITE REG-ARQ-GOOGLE
050200
050300     IF NOT FS-OK
050400         DISPLAY "RFE100R - ERRO GRAVACAO GOOGLE-FEED-FILE : "
050500                 WS-RESULTADO-ACESSO
050600     END-IF
050700
050800     MOVE SPACES TO W-LINHA-GOOGLE.
050900
051000 4180-99-FIM.
051100     EXIT.
