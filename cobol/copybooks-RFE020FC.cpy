000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: SELECT arquivo feed Google (texto Atom/XML)
000600*----------------------------------------------------------------*
000700*    ALTERACOES:
000800*    11/03/1991 MBL 0000 - Versao original.
000900*================================================================*
001000     SELECT ARQ-GOOGLE ASSIGN TO "GOOGLE-FEED-FILE"
001100         ORGANIZATION    IS  LINE SEQUENTIAL
001200         FILE STATUS     IS  WS-RESULTADO-ACESSO.
