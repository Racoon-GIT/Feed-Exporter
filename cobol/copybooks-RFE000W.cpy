000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: Campos para uso comum entre os programas
000600*----------------------------------------------------------------*
000700*    ALTERACOES:
000800*    11/03/1991 MBL 0000 - Versao original.
000900*    02/09/1993 MBL RFE-012 - Inclusao chaves plataforma META.
001000*    14/01/1999 GTS RFE-031 - Ajuste ano 2000 em W-DATA-EXECUCAO.
001100*================================================================*
001200 77  W-PROGRAMA                  PIC X(08) VALUE SPACES.
001300 77  W-FIM                       PIC X(01) VALUE "N".
001400 77  W-VOLTAR                    PIC X(01) VALUE "N".
001500 77  W-GRAVADO                   PIC X(01) VALUE "N".
001600 77  W-GRUPO-ABERTO              PIC X(01) VALUE "N".
001700 77  W-PRODUTO-EXCLUIDO          PIC X(01) VALUE "N".
001800 77  W-VARIANTE-EXCLUIDA         PIC X(01) VALUE "N".
001900 77  W-CAMPO-VALIDADO            PIC X(01) VALUE "N".
002000
002100*----------------------------------------------------------------*
002200* Codigos de plataforma usados no CALL dos montadores de feed.
002300*----------------------------------------------------------------*
002400 77  W-PARAM-GOOGLE              PIC X(01) VALUE "1".
002500 77  W-PARAM-META                PIC X(01) VALUE "2".
002600
002700*----------------------------------------------------------------*
002800* File Status
002900*----------------------------------------------------------------*
003000 77 WS-RESULTADO-ACESSO          PIC X(02).
003100     88 FS-OK                    VALUE "00".
003200     88 FS-ARQ-NAO-ENCONTRADO    VALUE "35".
003300     88 FS-FIM                   VALUE "10".
003400     88 FS-DUPLICADO             VALUE "22".
003500     88 FS-ERRO-LAYOUT           VALUE "39".
003600     88 FS-CANCELA               VALUE "99".
003700
003800*----------------------------------------------------------------*
003900 01  W-CONTADORES-PLATAFORMA.
004000*----------------------------------------------------------------*
004100     05  W-TOT-PRODUTOS          PIC 9(07)    COMP VALUE ZEROS.
004200     05  W-TOT-ITENS             PIC 9(05)    COMP VALUE ZEROS.
004300     05  W-TOT-PULADOS           PIC 9(07)    COMP VALUE ZEROS.
004400     05  FILLER                  PIC X(10)    VALUE SPACES.
004500
004600*----------------------------------------------------------------*
004700 01  W-ARQUIVOS.
004800*----------------------------------------------------------------*
004900     05  WID-ARQ-CATALOGO        PIC X(40)
005000                                 VALUE "CATALOG-FILE".
005100     05  WID-ARQ-GOOGLE          PIC X(40)
005200                                 VALUE "GOOGLE-FEED-FILE".
005300     05  WID-ARQ-META            PIC X(40)
005400                                 VALUE "META-FEED-FILE".
005500     05  WID-ARQ-METRICAS        PIC X(40)
005600                                 VALUE "METRICS-FILE".
005700
005800*----------------------------------------------------------------*
005900 01  W-PROGRAMAS.
006000*----------------------------------------------------------------*
006100* Montador / gravador feed Google
006200     05 W-PROG-GOOGLE            PIC X(08) VALUE "RFE100P".
006300* Montador / gravador feed Meta
006400     05 W-PROG-META              PIC X(08) VALUE "RFE200P".
006500
006600*----------------------------------------------------------------*
006700* Constantes da loja - usadas na montagem dos itens de feed
006800*----------------------------------------------------------------*
006900 01  W-CONSTANTES-LOJA.
007000     05  W-LOJA-URL-BASE         PIC X(24)
007100                                 VALUE "https://racoon-lab.it".
007200     05  W-LOJA-TITULO           PIC X(40)
007300                                 VALUE "Racoon Lab - Sneaker Custom".
007400     05  W-LOJA-DESCRICAO        PIC X(60)
007500                                 VALUE "Feed prodotti per canali ADV".
007600     05  W-MARCA-PADRAO          PIC X(20) VALUE "Racoon Lab".
007700     05  W-CATEGORIA-GOOGLE      PIC X(04) VALUE "187".
007800     05  W-CONDICAO-PADRAO       PIC X(04) VALUE "new".
007900     05  W-DISPONIVEL-SIM        PIC X(12) VALUE "in stock".
008000     05  W-DISPONIVEL-NAO        PIC X(12) VALUE "out of stock".
008100     05  W-GENERO-PADRAO         PIC X(10) VALUE "female".
008200     05  W-IDADE-PADRAO          PIC X(10) VALUE "adult".
