000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: Registro de trabalho do item de feed -
000600*                  montado uma vez por variante, por plataforma,
000700*                  antes de ser gravado no arquivo de saida
000800*----------------------------------------------------------------*
000900*    ALTERACOES:
001000*    11/03/1991 MBL 0000 - Versao original.
001100*    02/09/1993 MBL RFE-012 - Inclusao campos exclusivos Meta
001200*               (rotulos internos, status, inventario).
001300*    18/05/1996 MBL RFE-024 - Inclusao highlight/detalhes Google.
001350*    09/11/2012 RCV RFE-051 - Inclusao campo de tags do produto,
001360*               separadas por virgula, exclusivo do feed Google.
001400*================================================================*
001500 01  W-ITEM-FEED.
001600     05  W-ITEM-ID               PIC X(12).
001700     05  W-ITEM-TITULO           PIC X(150).
001800     05  W-ITEM-DESCRICAO        PIC X(200).
001900     05  W-ITEM-LINK             PIC X(120).
002000     05  W-ITEM-IMAGEM-PRINC     PIC X(60).
002100     05  W-ITEM-IMAGENS-ADIC     PIC X(240).
002200     05  W-ITEM-DISPONIBILIDADE  PIC X(12).
002300     05  W-ITEM-PRECO            PIC X(14).
002400     05  W-ITEM-PRECO-PROMO      PIC X(14).
002500     05  W-ITEM-MARCA            PIC X(20).
002600     05  W-ITEM-CONDICAO         PIC X(04).
002700     05  W-ITEM-GENERO           PIC X(10).
002800     05  W-ITEM-FAIXA-ETARIA     PIC X(10).
002900     05  W-ITEM-COR              PIC X(20).
003000     05  W-ITEM-MATERIAL         PIC X(20).
003100     05  W-ITEM-PADRAO           PIC X(20).
003200     05  W-ITEM-TAMANHO          PIC X(10).
003300     05  W-ITEM-SISTEMA-TAM      PIC X(02).
003400     05  W-ITEM-GTIN             PIC X(14).
003500     05  W-ITEM-MPN              PIC X(20).
003600     05  W-ITEM-GRUPO-ID         PIC X(12).
003700     05  W-ITEM-CATEGORIA        PIC X(04).
003800     05  W-ITEM-TIPO-PRODUTO     PIC X(80).
003900     05  W-ITEM-FRETE            PIC X(16).
004000     05  W-ITEM-CUSTOM-LABEL-0   PIC X(100).
004100     05  W-ITEM-CUSTOM-LABEL-1   PIC X(500).
004200     05  W-ITEM-BUNDLE           PIC X(05).
004300     05  W-ITEM-HIGHLIGHT        PIC X(100).
004400     05  W-ITEM-DETALHES         PIC X(150).
004450     05  W-ITEM-TAGS             PIC X(400).
004500     05  W-ITEM-ROTULOS-INT      PIC X(400).
004600     05  W-ITEM-STATUS           PIC X(08).
004700     05  W-ITEM-INVENTARIO       PIC X(01).
004800     05  FILLER                  PIC X(20).
