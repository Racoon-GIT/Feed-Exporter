000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: FD arquivo catalogo - uma linha por variante
000600*                  de produto, pre-ordenado por PRODUTO/VARIANTE
000700*----------------------------------------------------------------*
000800*    ALTERACOES:
000900*    11/03/1991 MBL 0000 - Versao original.
001000*    02/09/1993 MBL RFE-012 - Inclusao metafields genero/idade/
001100*               cor/material para os mapeadores de plataforma.
001200*================================================================*
001300 FD  ARQ-CATALOGO
001400     LABEL RECORD IS STANDARD.
001500
001600 01  REG-ARQ-CATALOGO.
001700     05  CAT-VARIANTE-ID         PIC 9(12).
001800     05  CAT-PRODUTO-ID          PIC 9(12).
001900     05  CAT-PRODUTO-TITULO      PIC X(80).
002000     05  CAT-PRODUTO-HANDLE      PIC X(40).
002100     05  CAT-VENDOR              PIC X(20).
002200     05  CAT-PRODUTO-TIPO        PIC X(30).
002300     05  CAT-PRODUTO-STATUS      PIC X(08).
002400     05  CAT-TAGS                PIC X(200).
002500     05  CAT-COLECOES            PIC X(200).
002600     05  CAT-DESCRICAO           PIC X(200).
002700     05  CAT-VARIANTE-TAMANHO    PIC X(10).
002800     05  CAT-SKU                 PIC X(20).
002900     05  CAT-BARCODE             PIC X(14).
003000     05  CAT-PRECO               PIC S9(07)V99.
003100     05  CAT-PRECO-COMPARACAO    PIC S9(07)V99.
003200     05  CAT-ESTOQUE-QTDE        PIC S9(07).
003300     05  CAT-IMAGENS-BLOCO.
003400         10  CAT-IMAGEM-1        PIC X(60).
003500         10  CAT-IMAGEM-2        PIC X(60).
003600         10  CAT-IMAGEM-3        PIC X(60).
003700         10  CAT-IMAGEM-4        PIC X(60).
003800         10  CAT-IMAGEM-5        PIC X(60).
003900     05  FILLER REDEFINES CAT-IMAGENS-BLOCO.
004000         10  CAT-IMAGEM-TAB      PIC X(60) OCCURS 5 TIMES.
004100     05  CAT-MF-GENERO           PIC X(10).
004200     05  CAT-MF-FAIXA-ETARIA     PIC X(10).
004300     05  CAT-MF-COR              PIC X(20).
004400     05  CAT-MF-MATERIAL         PIC X(20).
004500     05  FILLER                  PIC X(09).
