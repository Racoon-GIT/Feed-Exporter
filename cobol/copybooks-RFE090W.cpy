000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: Campos de trabalho dos helpers comuns de
000600*                  transformacao (limpeza descricao, padrao,
000700*                  tipo hierarquico, preco/frete, imagens)
000800*----------------------------------------------------------------*
000900*    ALTERACOES:
001000*    11/03/1991 MBL 0000 - Versao original.
001100*    02/09/1993 MBL RFE-012 - Inclusao campos frete e imagens
001200*               (caso especial Converse).
001210*    14/03/2012 RCV RFE-045 - Inclusao dos campos auxiliares de
001220*               comparacao em minusculas usados pelo novo tipo
001230*               de produto hierarquico (marca e modelo).
001300*================================================================*
001400 01  W-HELPER-APARAR.
001500     05  W-APARAR-ENTRADA        PIC X(240)   VALUE SPACES.
001600     05  W-APARAR-SAIDA          PIC X(240)   VALUE SPACES.
001700     05  W-APARAR-INICIO         PIC 9(03)    COMP VALUE ZEROS.
001800     05  W-APARAR-FIM            PIC 9(03)    COMP VALUE ZEROS.
001900     05  W-APARAR-IX             PIC 9(03)    COMP VALUE ZEROS.
002000
002100 01  W-HELPER-MINUSCULA.
002200     05  W-MINUSC-ENTRADA        PIC X(240)   VALUE SPACES.
002300     05  W-MINUSC-SAIDA          PIC X(240)   VALUE SPACES.
002400
002500 01  W-HELPER-DESCRICAO.
002600     05  W-DESC-BRUTA            PIC X(200)   VALUE SPACES.
002700     05  W-DESC-LIMPA            PIC X(200)   VALUE SPACES.
002800     05  W-DESC-POS-LEITURA      PIC 9(03)    COMP VALUE ZEROS.
002900     05  W-DESC-POS-GRAVACAO     PIC 9(03)    COMP VALUE ZEROS.
003000     05  W-DESC-DENTRO-TAG       PIC X(01)    VALUE "N".
003100     05  W-DESC-ULTIMO-BRANCO    PIC X(01)    VALUE "N".
003200
003300 01  W-HELPER-PRECO.
003400     05  W-PRECO-TXT             PIC X(14)    VALUE SPACES.
003500     05  W-PRECO-PROMO-TXT       PIC X(14)    VALUE SPACES.
003600     05  W-PRECO-EDITADO         PIC ZZZZZZ9.99.
003700
003800 01  W-HELPER-FRETE.
003900     05  W-FRETE-VALOR           PIC 9(03)V99 VALUE ZEROS.
004000     05  W-FRETE-EDITADO         PIC ZZ9.99.
004100     05  W-FRETE-TXT             PIC X(16)    VALUE SPACES.
004200
004300 01  W-HELPER-PADRAO.
004400     05  W-PADRAO-RESULTADO      PIC X(20)    VALUE SPACES.
004500     05  W-PADRAO-ACHOU          PIC X(01)    VALUE "N".
004600
004700 01  W-HELPER-TIPO-PRODUTO.
004800     05  W-TIPO-MACRO            PIC X(12)    VALUE SPACES.
004900     05  W-TIPO-ACHOU            PIC X(01)    VALUE "N".
004910     05  W-TIPO-MACRO-MINUSC     PIC X(12)    VALUE SPACES.
004920     05  W-TIPO-PRD-MINUSC       PIC X(30)    VALUE SPACES.
005000     05  W-TIPO-RESULTADO        PIC X(80)    VALUE SPACES.
005010     05  FILLER                  PIC X(10)    VALUE SPACES.
005100
005200 01  W-HELPER-IMAGENS.
005300     05  W-IMG-PRINCIPAL         PIC X(60)    VALUE SPACES.
005400     05  W-IMG-ADICIONAIS        PIC X(240)   VALUE SPACES.
005500     05  W-IMG-POS-INT           PIC X(01)    VALUE "N".
005600     05  W-IMG-IX-PRINC          PIC 9(02)    COMP VALUE ZEROS.
005700
005800 01  W-HELPER-IDENTIFICADORES.
005900     05  W-GTIN-TXT              PIC X(14)    VALUE SPACES.
006000     05  W-MPN-TXT               PIC X(20)    VALUE SPACES.
006100     05  W-LINK-TXT              PIC X(120)   VALUE SPACES.
006200
006300 01  W-HELPER-ESCAPE.
006400     05  W-ESCAPE-ENTRADA        PIC X(520)   VALUE SPACES.
006500     05  W-ESCAPE-SAIDA          PIC X(520)   VALUE SPACES.
006600     05  W-ESCAPE-POS-LEITURA    PIC 9(03)    COMP VALUE ZEROS.
006700     05  W-ESCAPE-POS-GRAVACAO   PIC 9(03)    COMP VALUE ZEROS.
006800     05  W-ESCAPE-CARACTER       PIC X(01)    VALUE SPACES.
006900
007000*----------------------------------------------------------------*
007100* Indices genericos de varredura, usados pelos varios helpers
007200*----------------------------------------------------------------*
007300 01  W-INDICES-HELPER.
007400     05  W-IX-1                  PIC 9(03)    COMP VALUE ZEROS.
007500     05  W-IX-2                  PIC 9(03)    COMP VALUE ZEROS.
007600     05  W-IX-3                  PIC 9(03)    COMP VALUE ZEROS.
007700     05  W-QTD-FEATURE-ACHADAS   PIC 9(01)    COMP VALUE ZEROS.
007800     05  W-QTD-DETALHES-ACHADOS  PIC 9(01)    COMP VALUE ZEROS.
