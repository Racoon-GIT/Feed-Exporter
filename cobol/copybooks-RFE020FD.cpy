000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: FD arquivo feed Google - uma linha de texto
000600*                  por linha de feed (cabecalho/entry/rodape)
000700*----------------------------------------------------------------*
000800*    ALTERACOES:
000900*    11/03/1991 MBL 0000 - Versao original.
001000*================================================================*
001100 FD  ARQ-GOOGLE
001200     LABEL RECORD IS STANDARD
001300     RECORDING MODE IS V.
001400
001500 01  REG-ARQ-GOOGLE              PIC X(240).
