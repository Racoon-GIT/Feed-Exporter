000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: Area de grupo de produto (quebra de controle
000600*                  por CAT-PRODUTO-ID) com a tabela de variantes
000700*----------------------------------------------------------------*
000800*    ALTERACOES:
000900*    11/03/1991 MBL 0000 - Versao original.
001000*    02/09/1993 MBL RFE-012 - Ampliacao tabela de variantes de
001100*               10 para 20 ocorrencias (tenis com mais numeracao).
001200*================================================================*
001300 01  W-GRUPO-PRODUTO.
001400     05  W-PRD-ID                PIC 9(12)    VALUE ZEROS.
001500     05  W-PRD-TITULO            PIC X(80)    VALUE SPACES.
001600     05  W-PRD-HANDLE            PIC X(40)    VALUE SPACES.
001700     05  W-PRD-VENDOR            PIC X(20)    VALUE SPACES.
001800     05  W-PRD-TIPO              PIC X(30)    VALUE SPACES.
001900     05  W-PRD-STATUS            PIC X(08)    VALUE SPACES.
002000     05  W-PRD-DESCRICAO         PIC X(200)   VALUE SPACES.
002100     05  W-PRD-TAGS-BRUTA        PIC X(200)   VALUE SPACES.
002200     05  W-PRD-COLECOES-BRUTA    PIC X(200)   VALUE SPACES.
002300     05  W-PRD-TEM-ESTOQUE       PIC X(01)    VALUE "N".
002400
002500*----------------------------------------------------------------*
002600* Tags do produto, separadas por virgula, ja explodidas em tabela
002700*----------------------------------------------------------------*
002800 01  W-TAB-TAGS.
002900     05  W-QTD-TAGS              PIC 9(02)    COMP VALUE ZEROS.
003000     05  W-TAG-OCORR OCCURS 20 TIMES
003100                     INDEXED BY W-IX-TAG.
003200         10  W-TAG               PIC X(30)    VALUE SPACES.
003300
003400*----------------------------------------------------------------*
003500* Colecoes do produto, separadas por virgula, ja em tabela
003600*----------------------------------------------------------------*
003700 01  W-TAB-COLECOES.
003800     05  W-QTD-COLECOES          PIC 9(02)    COMP VALUE ZEROS.
003900     05  W-COLECAO-OCORR OCCURS 15 TIMES
004000                     INDEXED BY W-IX-COLECAO.
004100         10  W-COLECAO           PIC X(40)    VALUE SPACES.
004200
004300*----------------------------------------------------------------*
004400* Variantes do produto corrente (quebra por CAT-PRODUTO-ID)
004500*----------------------------------------------------------------*
004600 01  W-TAB-VARIANTES.
004700     05  W-QTD-VARIANTES         PIC 9(02)    COMP VALUE ZEROS.
004800     05  W-VAR-OCORR OCCURS 20 TIMES
004900                     INDEXED BY W-IX-VAR.
005000         10  W-VAR-ID            PIC 9(12)    VALUE ZEROS.
005100         10  W-VAR-TAMANHO       PIC X(10)    VALUE SPACES.
005200         10  W-VAR-SKU           PIC X(20)    VALUE SPACES.
005300         10  W-VAR-BARCODE       PIC X(14)    VALUE SPACES.
005400         10  W-VAR-PRECO         PIC S9(07)V99 VALUE ZEROS.
005500         10  W-VAR-PRECO-COMPARA PIC S9(07)V99 VALUE ZEROS.
005600         10  W-VAR-ESTOQUE       PIC S9(07)   VALUE ZEROS.
005700         10  W-VAR-IMAGEM-TAB    PIC X(60) OCCURS 5 TIMES.
005800         10  W-VAR-MF-GENERO     PIC X(10)    VALUE SPACES.
005900         10  W-VAR-MF-IDADE      PIC X(10)    VALUE SPACES.
006000         10  W-VAR-MF-COR        PIC X(20)    VALUE SPACES.
006100         10  W-VAR-MF-MATERIAL   PIC X(20)    VALUE SPACES.
006200         10  W-VAR-EXCLUIDA      PIC X(01)    VALUE "N".
006300
006400*----------------------------------------------------------------*
006500* Memoria da chave de quebra e registro de leitura adiantada
006600*----------------------------------------------------------------*
006700 01  W-CONTROLE-QUEBRA.
006800     05  W-PRODUTO-ANTERIOR      PIC 9(12)    VALUE ZEROS.
006900     05  W-HA-PROXIMO            PIC X(01)    VALUE "N".
