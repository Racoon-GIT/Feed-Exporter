000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.     RFE200P.
000500 AUTHOR.         MARCO BELLONI.
000600 INSTALLATION.   RACOON LAB - SISTEMAS.
000700 DATE-WRITTEN.   11/03/1991.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO RACOON LAB - SISTEMAS.
001000*================================================================*
001100*    MODULO......: Exportacao Feed Produtos Racoon Lab
001200*    PROGRAMA....: RFE200P
001300*    OBJETIVO ...: Le o arquivo catalogo, aplica os filtros
001400*                  comuns de produto/variante e grava o feed no
001500*                  formato de catalogo de compras (RSS/XML)
001600*                  atualmente exigido pela segunda plataforma de
001700*                  anuncios (hoje o Meta Commerce Manager),
001800*                  acrescentando registro de metricas da
001810*                  execucao ao final do arquivo gerado pelo
001820*                  RFE100P.
001900*----------------------------------------------------------------*
002000*    ALTERACOES:
002100*    11/03/1991 MBL 0000 - Versao original, so preco e titulo.    RFE0000
002200*    02/09/1993 MBL RFE-012 - Inclusao metafields genero/idade/   RFE0012
002300*               cor/material e tabela de variantes ampliada.
002400*    18/05/1996 MBL RFE-024 - Inclusao titulo com genero em       RFE0024
002500*               italiano e rotulos internos (tags + colecoes);
002600*               feed passa a ser gravado no formato RSS completo.
002700*    03/11/1997 MBL RFE-027 - Correcao calculo de frete: o        RFE0027
002800*               limite de frete gratis estava em 79,00 EUR ao
002900*               inves de 89,00 EUR (pedido area comercial).
003000*    14/01/1999 GTS RFE-031 - Ajuste Y2K nos campos de data do    RFE0031
003100*               cabecalho de execucao; supressao de elemento em
003200*               branco na gravacao do <item>.
003300*    22/06/2001 GTS RFE-038 - Caso especial Converse na escolha   RFE0038
003400*               da imagem principal (sola interna nao pode ser
003500*               usada como capa do anuncio).
003550*    18/11/2021 PVR RFE-054 - Facebook Commerce Manager passou   RFE0054
003560*               a se chamar Meta Commerce Manager; comentarios
003570*               do programa atualizados.
003600*================================================================*
003700 ENVIRONMENT                  DIVISION.
003800*================================================================*
003900
004000*----------------------------------------------------------------*
004100 CONFIGURATION                SECTION.
004200*----------------------------------------------------------------*
004300
004400 SPECIAL-NAMES.
004500     C01                      IS TOP-OF-FORM
004600     CLASS W-CLASSE-NUMERICA  IS "0" THRU "9"
004700     UPSI-0                   ON STATUS IS W-UPSI-LIGADO
004800                              OFF STATUS IS W-UPSI-DESLIGADO.
004900
005000*----------------------------------------------------------------*
005100 INPUT-OUTPUT                 SECTION.
005200*----------------------------------------------------------------*
005300 FILE-CONTROL.
005400
005500* Arquivo catalogo (entrada, uma linha por variante)
005600 COPY "copybooks-RFE010FC".
005700* Arquivo feed Meta (saida, formato RSS)
005800 COPY "copybooks-RFE021FC".
005900* Arquivo metricas da execucao
006000 COPY "copybooks-RFE022FC".
006100
006200*================================================================*
006300 DATA                         DIVISION.
006400*================================================================*
006500 FILE                         SECTION.
006600
006700* Arquivo catalogo
006800 COPY "copybooks-RFE010FD".
006900* Arquivo feed Meta
007000 COPY "copybooks-RFE021FD".
007100* Arquivo metricas
007200 COPY "copybooks-RFE022FD".
007300
007400*----------------------------------------------------------------*
007500 WORKING-STORAGE               SECTION.
007600*----------------------------------------------------------------*
007700* Campos de uso comum entre os dois mapeadores de plataforma
007800 COPY "copybooks-RFE000W".
007900* Registro de trabalho do item de feed
008000 COPY "copybooks-RFE011W".
008100* Area de grupo de produto / tabela de variantes
008200 COPY "copybooks-RFE012W".
008300* Tabelas estaticas de padrao, macro, feature, detalhe e genero
008400 COPY "copybooks-RFE080W".
008500* Campos de trabalho dos helpers comuns de transformacao
008600 COPY "copybooks-RFE090W".
008700* Campos de trabalho exclusivos do montador Meta
008800 COPY "copybooks-RFE200W".
008900
009000 77  W-UPSI-LIGADO             PIC X(01) VALUE "N".
009100 77  W-UPSI-DESLIGADO          PIC X(01) VALUE "S".
009200
009300*----------------------------------------------------------------*
009400 LINKAGE                       SECTION.
009500*----------------------------------------------------------------*
009600 COPY "copybooks-RFE000L".
009700
009800*================================================================*
009900 PROCEDURE                     DIVISION USING LK-PARAM.
010000*================================================================*
010100
010200*----------------------------------------------------------------*
010300*    ROTINA PRINCIPAL DO PROGRAMA.
010400*----------------------------------------------------------------*
010500 0000-INICIO                   SECTION.
010600*----------------------------------------------------------------*
010700
010800     MOVE "RFE200P" TO W-PROGRAMA
010900     MOVE "N"        TO W-FIM
011000     MOVE ZEROS      TO W-TOT-PRODUTOS W-TOT-ITENS W-TOT-PULADOS
011100
011200     PERFORM 2000-ABRIR-ARQUIVOS-SAIDA
011300
011400     IF  FS-OK
011500         PERFORM 4250-GRAVAR-CABECALHO-META
011600         PERFORM 1000-PROCESSAR-CATALOGO
011700         PERFORM 4270-GRAVAR-RODAPE-META
011800     END-IF
011900
012000     PERFORM 2900-FECHAR-ARQUIVOS-SAIDA
012100     PERFORM 8000-GRAVAR-METRICAS
012200
012300     MOVE W-TOT-PRODUTOS TO LK-RET-PRODUTOS
012400     MOVE W-TOT-ITENS    TO LK-RET-ITENS
012500     MOVE W-TOT-PULADOS  TO LK-RET-PULADOS
012600
012700     GOBACK.
012800
012900*----------------------------------------------------------------*
013000 0000-99-FIM.
013100     EXIT.
013200
013300*----------------------------------------------------------------*
013400* 1000 - PERCORRE O CATALOGO, UM GRUPO DE PRODUTO POR VEZ
013500*----------------------------------------------------------------*
013600 1000-PROCESSAR-CATALOGO SECTION.
013700
013800     PERFORM 7010-ABRIR-ARQ-CATALOGO
013900
014000     PERFORM 1010-PROCESSAR-UM-GRUPO
014100         UNTIL W-FIM EQUAL "S".
014200
014300     PERFORM 7090-FECHAR-ARQ-CATALOGO.
014400
014500 1000-99-FIM.
014600     EXIT.
014700
014800*----------------------------------------------------------------*
014900* 1010 - MONTA O GRUPO CORRENTE, FILTRA O PRODUTO E, SE NAO FOR
015000*         EXCLUIDO, PROCESSA SUAS VARIANTES
015100*----------------------------------------------------------------*
015200 1010-PROCESSAR-UM-GRUPO SECTION.
015300
015400     PERFORM 7030-MONTAR-GRUPO-PRODUTO
015500     PERFORM 7510-FILTRAR-PRODUTO
015600
015700     IF  W-PRODUTO-EXCLUIDO EQUAL "S"
015800         ADD W-QTD-VARIANTES TO W-TOT-PULADOS
015900     ELSE
016000         ADD 1 TO W-TOT-PRODUTOS
016100         PERFORM 1020-PROCESSAR-UMA-VARIANTE
016200             VARYING W-IX-VAR FROM 1 BY 1
016300             UNTIL W-IX-VAR > W-QTD-VARIANTES
016400     END-IF.
016500
016600 1010-99-FIM.
016700     EXIT.
016800
016900*----------------------------------------------------------------*
017000* 1020 - FILTRA E, SE NAO FOR EXCLUIDA, GRAVA A VARIANTE DE
017100*         INDICE W-IX-VAR NO FEED META
017200*----------------------------------------------------------------*
017300 1020-PROCESSAR-UMA-VARIANTE SECTION.
017400
017500     PERFORM 7530-FILTRAR-VARIANTE
017600
017700     IF  W-VAR-EXCLUIDA (W-IX-VAR) EQUAL "S"
017800         ADD 1 TO W-TOT-PULADOS
017900     ELSE
018000         PERFORM 4200-MONTAR-ITEM-META
018100         PERFORM 4260-GRAVAR-ITEM-META
018200         ADD 1 TO W-TOT-ITENS
018300     END-IF.
018400
018500 1020-99-FIM.
018600     EXIT.
018700
018800*----------------------------------------------------------------*
018900* 2000 - ABRE O ARQUIVO DE SAIDA DO FEED META
019000*----------------------------------------------------------------*
019100 2000-ABRIR-ARQUIVOS-SAIDA SECTION.
019200
019300     OPEN OUTPUT ARQ-META
019400
019500     IF  NOT FS-OK
019600         DISPLAY "RFE200P - ERRO ABERTURA ARQUIVOS SAIDA : "
019700                 WS-RESULTADO-ACESSO
019800     END-IF.
019900
020000 2000-99-FIM.
020100     EXIT.
020200
020300*----------------------------------------------------------------*
020400* 2900 - FECHA O ARQUIVO DE SAIDA DO FEED META
020500*----------------------------------------------------------------*
020600 2900-FECHAR-ARQUIVOS-SAIDA SECTION.
020700
020800     CLOSE ARQ-META.
020900
021000 2900-99-FIM.
021100     EXIT.
021200
021300*----------------------------------------------------------------*
021400* 8000 - ACRESCENTA A LINHA DE METRICAS DESTA EXECUCAO (PLATA-
021500*         FORMA, PRODUTOS, ITENS E PULADOS) E MOSTRA O RESUMO NO
021600*         CONSOLE. RFE200P RODA DEPOIS DO RFE100P, POR ISSO
021700*         ABRE O ARQUIVO DE METRICAS EM MODO EXTEND (ACRESCIMO).
021800*----------------------------------------------------------------*
021900 8000-GRAVAR-METRICAS SECTION.
022000
022100     MOVE "META"          TO MET-PLATAFORMA
022200     MOVE W-TOT-PRODUTOS  TO MET-PRODUTOS
022300     MOVE W-TOT-ITENS     TO MET-ITENS
022400     MOVE W-TOT-PULADOS   TO MET-PULADOS
022500
022600     OPEN EXTEND ARQ-METRICAS
022700     WRITE REG-ARQ-METRICAS FROM W-REG-METRICAS
022800     CLOSE ARQ-METRICAS
022900
023000     DISPLAY "RFE200P - META     PRODUTOS: " W-TOT-PRODUTOS
023100             "  ITENS: " W-TOT-ITENS
023200             "  PULADOS: " W-TOT-PULADOS.
023300
023400 8000-99-FIM.
023500     EXIT.
023600
023700*================================================================*
023800* ROTINAS AUXILIARES
023900*================================================================*
024000* Leitura do catalogo com quebra de controle por produto
024100 COPY "copybooks-RFE070R".
024200* Filtros comuns de produto e de variante
024300 COPY "copybooks-RFE075R".
024400* Helpers comuns de transformacao
024500 COPY "copybooks-RFE090R".
024600* Regras e gravacao exclusivas do feed Meta
024700 COPY "copybooks-RFE200R".
