000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 18/05/1996
000500*    OBJETIVO ...: Campos de trabalho exclusivos do montador de
000600*                  feed Meta - linha de saida, titulo montado e
000700*                  rotulos internos (tags + colecoes).
000800*----------------------------------------------------------------*
000900*    ALTERACOES:
001000*    18/05/1996 MBL RFE-024 - Versao original.
001010*    02/04/2012 RCV RFE-049 - Titulo passa a ser montado por
001020*               partes (marca/modelo/genero/tamanho); rotulos
001030*               internos deixam de ser montados numa string
001040*               unica, ja que cada tag/colecao agora grava seu
001050*               proprio elemento g:internal_label.
001100*================================================================*
001200 01  W-SAIDA-META.
001300     05  W-LINHA-META            PIC X(240)   VALUE SPACES.
001400
001500 01  W-TRABALHO-TITULO-META.
001600     05  W-TITULO-PARTE-META     PIC X(40)    VALUE SPACES.
001700     05  W-TITULO-GENERO-IT      PIC X(08)    VALUE SPACES.
001800     05  W-TITULO-MONTADO-META   PIC X(160)   VALUE SPACES.
001810     05  W-TITULO-TAM-META       PIC 9(03)    COMP VALUE ZEROS.
001820     05  FILLER                  PIC X(10)    VALUE SPACES.
001825
001830 01  W-TRABALHO-ROTULOS-META.
001840     05  W-ROTULOS-TAM           PIC 9(03)    COMP VALUE ZEROS.
001850     05  FILLER                  PIC X(10)    VALUE SPACES.
