000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 18/05/1996
000500*    OBJETIVO ...: Campos de trabalho exclusivos do montador de
000600*                  feed Google - linha de saida, titulo montado,
000700*                  rotulos personalizados e indices de varredura
000800*                  das tabelas de feature/detalhe.
000900*----------------------------------------------------------------*
001000*    ALTERACOES:
001100*    18/05/1996 MBL RFE-024 - Versao original.
001110*    02/04/2012 RCV RFE-049 - Titulo passa a ser montado por
001120*               partes (marca/modelo/cor/features/tamanho), ate
001130*               2 features em vez de 1; rotulos personalizados
001140*               passam a ter areas separadas para o rotulo 0 e
001150*               o rotulo 1, com controle de deduplicacao de
001160*               colecoes.
001170*    09/11/2012 RCV RFE-051 - Inclusao do ponteiro de montagem do
001180*               campo de tags do produto.
001200*================================================================*
001300 01  W-SAIDA-GOOGLE.
001400     05  W-LINHA-GOOGLE          PIC X(240)   VALUE SPACES.
001500
001600 01  W-TRABALHO-TITULO-GOOGLE.
001610     05  W-TITULO-FEATURE-OCORR OCCURS 2 TIMES.
001620         10  W-TITULO-FEATURE    PIC X(14)    VALUE SPACES.
001630     05  W-TITULO-FEATURE-QTD    PIC 9(01)    COMP VALUE ZEROS.
001640     05  W-TITULO-FEATURE-ACHOU  PIC X(01)    VALUE "N".
001650     05  W-TITULO-PARTE          PIC X(40)    VALUE SPACES.
001900     05  W-TITULO-MONTADO        PIC X(160)   VALUE SPACES.
002000     05  W-TITULO-TAM            PIC 9(03)    COMP VALUE ZEROS.
002010     05  FILLER                  PIC X(06)    VALUE SPACES.
002100
002200 01  W-TRABALHO-LABELS-GOOGLE.
002210     05  W-LABELS-0              PIC X(100)   VALUE SPACES.
002220     05  W-LABELS-0-TAM          PIC 9(03)    COMP VALUE ZEROS.
002230     05  W-LABELS-0-CHEIO        PIC X(01)    VALUE "N".
002240     05  W-LABELS-1              PIC X(500)   VALUE SPACES.
002250     05  W-LABELS-1-TAM          PIC 9(03)    COMP VALUE ZEROS.
002260     05  W-LABELS-1-CHEIO        PIC X(01)    VALUE "N".
002270     05  W-LABELS-PARTE-TAM      PIC 9(03)    COMP VALUE ZEROS.
002280     05  W-LABELS-PARTE-REPETIDA PIC X(01)    VALUE "N".
002290     05  W-DEDUP-COMP-1          PIC X(240)   VALUE SPACES.
002400
002600 01  W-TRABALHO-DETALHE-GOOGLE.
002700     05  W-DETALHE-MONTADO       PIC X(150)   VALUE SPACES.
002800     05  FILLER                  PIC X(10)    VALUE SPACES.
002810
002820 01  W-TRABALHO-TAGS-GOOGLE.
002830     05  W-TAGS-TAM              PIC 9(03)    COMP VALUE ZEROS.
002840     05  FILLER                  PIC X(10)    VALUE SPACES.
