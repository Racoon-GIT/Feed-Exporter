000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.     RFE000P.
000500 AUTHOR.         MARCO BELLONI.
000600 INSTALLATION.   RACOON LAB - SISTEMAS.
000700 DATE-WRITTEN.   11/03/1991.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO RACOON LAB - SISTEMAS.
001000*================================================================*
001100*    MODULO......: Exportacao Feed Produtos Racoon Lab
001200*    PROGRAMA....: RFE000P
001300*    OBJETIVO ...: Programa orquestrador. Chama, em sequencia,
001400*                  o montador de feed Google (RFE100P) e o
001500*                  montador de feed Meta (RFE200P), e mostra no
001600*                  console o resumo final da execucao das duas
001700*                  plataformas. E o programa a ser agendado no
001800*                  job noturno de exportacao de catalogo.
001900*----------------------------------------------------------------*
002000*    ALTERACOES:
002100*    11/03/1991 MBL 0000 - Versao original, chamava so a rotina   RFE0000
002200*               de preco (hoje incorporada ao RFE100P).
002300*    02/09/1993 MBL RFE-012 - Inclusao da chamada ao segundo      RFE0012
002400*               montador de plataforma (RFE200P); programa passa
002500*               a orquestrar as duas plataformas numa unica
002600*               execucao.
002700*    14/01/1999 GTS RFE-031 - Ajuste Y2K no resumo de execucao    RFE0031
002800*               mostrado no console.
002810*================================================================*
002900 ENVIRONMENT                  DIVISION.
003000*================================================================*
003100
003200*----------------------------------------------------------------*
003300 CONFIGURATION                SECTION.
003400*----------------------------------------------------------------*
003500
003600 SPECIAL-NAMES.
003700     C01                      IS TOP-OF-FORM
003800     UPSI-0                   ON STATUS IS W-UPSI-LIGADO
003900                              OFF STATUS IS W-UPSI-DESLIGADO.
004000
004100*================================================================*
004200 DATA                         DIVISION.
004300*================================================================*
004400 WORKING-STORAGE               SECTION.
004500
004600* Campos de uso comum entre os dois mapeadores de plataforma
004700 COPY "copybooks-RFE000W".
004800* Parametros e retornos trocados com os montadores via CALL
004900 COPY "copybooks-RFE000L".
005000
005100 77  W-UPSI-LIGADO             PIC X(01) VALUE "N".
005200 77  W-UPSI-DESLIGADO          PIC X(01) VALUE "S".
005300
005400 01  W-RESUMO-GERAL.
005500     05  W-RESUMO-PRODUTOS     PIC 9(07)    COMP VALUE ZEROS.
005600     05  W-RESUMO-ITENS        PIC 9(05)    COMP VALUE ZEROS.
005700     05  W-RESUMO-PULADOS      PIC 9(07)    COMP VALUE ZEROS.
005800     05  FILLER                PIC X(08)    VALUE SPACES.
005900
006000*================================================================*
006100 PROCEDURE                     DIVISION.
006200*================================================================*
006300
006400*----------------------------------------------------------------*
006500*    ROTINA PRINCIPAL DO PROGRAMA.
006600*----------------------------------------------------------------*
006700 0000-INICIO                   SECTION.
006800*----------------------------------------------------------------*
006900
007000     MOVE "RFE000P" TO W-PROGRAMA
007100     MOVE ZEROS TO W-RESUMO-PRODUTOS W-RESUMO-ITENS
007200                   W-RESUMO-PULADOS
007300
007400     DISPLAY "RFE000P - INICIO EXPORTACAO FEED DE PRODUTOS"
007500
007600     PERFORM 1000-CHAMAR-MONTADOR-GOOGLE
007700     PERFORM 2000-CHAMAR-MONTADOR-META
007800     PERFORM 9000-MOSTRAR-RESUMO-GERAL
007900
008000     DISPLAY "RFE000P - FIM EXPORTACAO FEED DE PRODUTOS"
008100
008200     GOBACK.
008300
008400*----------------------------------------------------------------*
008500 0000-99-FIM.
008600     EXIT.
008700
008800*----------------------------------------------------------------*
008900* 1000 - CHAMA O MONTADOR DE FEED GOOGLE E ACUMULA SEUS RETORNOS
009000*----------------------------------------------------------------*
009100 1000-CHAMAR-MONTADOR-GOOGLE SECTION.
009200
009300     MOVE W-PARAM-GOOGLE  TO LK-COD-PLATAFORMA
009400     MOVE ZEROS           TO LK-RET-PRODUTOS LK-RET-ITENS
009500                              LK-RET-PULADOS
009600
009700     CALL W-PROG-GOOGLE USING LK-PARAM
009800
009900     ADD LK-RET-PRODUTOS TO W-RESUMO-PRODUTOS
010000     ADD LK-RET-ITENS    TO W-RESUMO-ITENS
010100     ADD LK-RET-PULADOS  TO W-RESUMO-PULADOS.
010200
010300 1000-99-FIM.
010400     EXIT.
010500
010600*----------------------------------------------------------------*
010700* 2000 - CHAMA O MONTADOR DE FEED META E ACUMULA SEUS RETORNOS
010800*----------------------------------------------------------------*
010900 2000-CHAMAR-MONTADOR-META SECTION.
011000
011100     MOVE W-PARAM-META    TO LK-COD-PLATAFORMA
011200     MOVE ZEROS           TO LK-RET-PRODUTOS LK-RET-ITENS
011300                              LK-RET-PULADOS
011400
011500     CALL W-PROG-META USING LK-PARAM
011600
011700     ADD LK-RET-PRODUTOS TO W-RESUMO-PRODUTOS
011800     ADD LK-RET-ITENS    TO W-RESUMO-ITENS
011900     ADD LK-RET-PULADOS  TO W-RESUMO-PULADOS.
012000
012100 2000-99-FIM.
012200     EXIT.
012300
012400*----------------------------------------------------------------*
012500* 9000 - MOSTRA NO CONSOLE O RESUMO GERAL DAS DUAS PLATAFORMAS
012600*----------------------------------------------------------------*
012700 9000-MOSTRAR-RESUMO-GERAL SECTION.
012800
012900     DISPLAY "RFE000P - RESUMO GERAL DA EXPORTACAO"
013000     DISPLAY "RFE000P - PRODUTOS EXPORTADOS : "
013100             W-RESUMO-PRODUTOS
013200     DISPLAY "RFE000P - ITENS GRAVADOS      : "
013300             W-RESUMO-ITENS
013400     DISPLAY "RFE000P - ITENS PULADOS       : "
013500             W-RESUMO-PULADOS.
013600
013700 9000-99-FIM.
013800     EXIT.
