000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: Tabelas estaticas de apoio aos mapeadores -
000600*                  padroes de estampa, categoria macro, tags de
000700*                  destaque, pares de detalhe e palavra de
000800*                  genero em italiano
000900*----------------------------------------------------------------*
001000*    ALTERACOES:
001100*    11/03/1991 MBL 0000 - Versao original (tabela de padroes).
001200*    02/09/1993 MBL RFE-012 - Inclusao tabela categoria macro e
001300*               tabela de genero (Meta).
001400*    18/05/1996 MBL RFE-024 - Inclusao tabelas tags de destaque
001500*               e pares de detalhe (Google).
001600*================================================================*
001700 01  W-TAB-PADRAO-DADOS.
001800     05  FILLER PIC X(030) VALUE "animalier   Animalier         ".
001900     05  FILLER PIC X(030) VALUE "pois        Pois              ".
002000     05  FILLER PIC X(030) VALUE "mimetico    Mimetico          ".
002100     05  FILLER PIC X(030) VALUE "camo        Mimetico          ".
002200     05  FILLER PIC X(030) VALUE "militare    Mimetico          ".
002300     05  FILLER PIC X(030) VALUE "leopardate  Leopardato        ".
002400     05  FILLER PIC X(030) VALUE "pizzo       Pizzo             ".
002500     05  FILLER PIC X(030) VALUE "tartan      Tartan            ".
002600     05  FILLER PIC X(030) VALUE "tie dye     Tie dye           ".
002700     05  FILLER PIC X(030) VALUE "tiedye      Tie dye           ".
002800     05  FILLER PIC X(030) VALUE "paillettes  Paillettes        ".
002900     05  FILLER PIC X(030) VALUE "cuori       Cuori             ".
003000     05  FILLER PIC X(030) VALUE "fiori       Fiori             ".
003100     05  FILLER PIC X(030) VALUE "strass      Con strass e la   ".
003200     05  FILLER PIC X(030) VALUE "pelo        Pelo furry        ".
003300     05  FILLER PIC X(030) VALUE "perle       Con Perle         ".
003400     05  FILLER PIC X(030) VALUE "teschi      Con teschi        ".
003500     05  FILLER PIC X(030) VALUE "uncinetto   UNCINETTO         ".
003600     05  FILLER PIC X(030) VALUE "crochet     UNCINETTO         ".
003700 01  W-TAB-PADRAO REDEFINES W-TAB-PADRAO-DADOS.
003800     05  W-PADRAO-OCORR OCCURS 19 TIMES.
003900         10  W-PADRAO-CHAVE      PIC X(12).
004000         10  W-PADRAO-VALOR      PIC X(18).
004100
004200 01  W-TAB-MACRO-DADOS.
004300     05  FILLER PIC X(026) VALUE "sandal        Sandali     ".
004400     05  FILLER PIC X(026) VALUE "infradito     Sandali     ".
004500     05  FILLER PIC X(026) VALUE "stivale       Stivali     ".
004600     05  FILLER PIC X(026) VALUE "boot          Stivali     ".
004700     05  FILLER PIC X(026) VALUE "ciabatt       Ciabatte    ".
004800     05  FILLER PIC X(026) VALUE "slip          Slip-On     ".
004900 01  W-TAB-MACRO REDEFINES W-TAB-MACRO-DADOS.
005000     05  W-MACRO-OCORR OCCURS 6 TIMES.
005100         10  W-MACRO-CHAVE       PIC X(14).
005200         10  W-MACRO-VALOR       PIC X(12).
005300
005400 01  W-TAB-FEATURE-DADOS.
005500     05  FILLER PIC X(014) VALUE "burgundy      ".
005600     05  FILLER PIC X(014) VALUE "bordeaux      ".
005700     05  FILLER PIC X(014) VALUE "pizzo         ".
005800     05  FILLER PIC X(014) VALUE "kawaii        ".
005900     05  FILLER PIC X(014) VALUE "glitter       ".
006000     05  FILLER PIC X(014) VALUE "charms        ".
006100     05  FILLER PIC X(014) VALUE "fiocco        ".
006200     05  FILLER PIC X(014) VALUE "metallizzato  ".
006300     05  FILLER PIC X(014) VALUE "vintage       ".
006400     05  FILLER PIC X(014) VALUE "patent        ".
006500     05  FILLER PIC X(014) VALUE "nero          ".
006600     05  FILLER PIC X(014) VALUE "bianco        ".
006700     05  FILLER PIC X(014) VALUE "rosa          ".
006800     05  FILLER PIC X(014) VALUE "blu           ".
006900     05  FILLER PIC X(014) VALUE "verde         ".
007000     05  FILLER PIC X(014) VALUE "rosso         ".
007100 01  W-TAB-FEATURE REDEFINES W-TAB-FEATURE-DADOS.
007200     05  W-FEATURE-OCORR OCCURS 16 TIMES.
007300         10  W-FEATURE-CHAVE     PIC X(14).
007400
007500 01  W-TAB-DETALHE-DADOS.
007600     05  FILLER                  PIC X(048)
007700         VALUE "suola vintage   Tipo di Suola   Vintage         ".
007800     05  FILLER                  PIC X(048)
007900         VALUE "suola bianca    Tipo di Suola   Bianca          ".
008000     05  FILLER                  PIC X(048)
008100         VALUE "suola nera      Tipo di Suola   Nera            ".
008200     05  FILLER                  PIC X(048)
008300         VALUE "platform        Tipo di Suola   Platform        ".
008400     05  FILLER                  PIC X(048)
008500         VALUE "effetto vintage Stile           Effetto Vintage ".
008600     05  FILLER                  PIC X(048)
008700         VALUE "memory foam     Comfort         Memory Foam     ".
008800     05  FILLER                  PIC X(048)
008900         VALUE "impermeabile    Caratteristiche Impermeabile    ".
009000     05  FILLER                  PIC X(048)
009100         VALUE "traspirante     Caratteristiche Traspirante     ".
009200 01  W-TAB-DETALHE REDEFINES W-TAB-DETALHE-DADOS.
009300     05  W-DETALHE-OCORR OCCURS 8 TIMES.
009400         10  W-DETALHE-CHAVE     PIC X(16).
009500         10  W-DETALHE-NOME      PIC X(16).
009600         10  W-DETALHE-VALOR     PIC X(16).
009700
009800 01  W-TAB-GENERO-DADOS.
009900     05  FILLER PIC X(016) VALUE "female  Donna   ".
010000     05  FILLER PIC X(016) VALUE "male    Uomo    ".
010100     05  FILLER PIC X(016) VALUE "unisex  Unisex  ".
010200 01  W-TAB-GENERO REDEFINES W-TAB-GENERO-DADOS.
010300     05  W-GENERO-OCORR OCCURS 3 TIMES.
010400         10  W-GENERO-CHAVE      PIC X(08).
010500         10  W-GENERO-VALOR      PIC X(08).
