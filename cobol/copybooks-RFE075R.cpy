000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: Filtros de produto e de variante, comuns as
000600*                  duas plataformas - decide o que NAO entra no
000700*                  feed antes de chamar os mapeadores especificos.
000800*    COPY EM......: RFE100P (Google) e RFE200P (Meta)
000900*----------------------------------------------------------------*
001000*    ALTERACOES:
001100*    11/03/1991 MBL 0000 - Versao original (so status e estoque).
001200*    18/05/1996 MBL RFE-024 - Inclusao filtro de titulo "outlet"
001300*               e tipos de produto banidos (cartao presente etc).
001400*    14/01/1999 GTS RFE-031 - Inclusao filtro de personalizzazione
001500*               por variante (pedido da area comercial).
001600*    14/03/2012 RCV RFE-044 - Revisao da lista de tipos banidos
001610*               (layout de categorias mudou na area comercial) e
001620*               inclusao de checagem de "outlet" tambem no tipo
001630*               do produto, alem do titulo (pedido juridico).
001640*================================================================*
001700*----------------------------------------------------------------*
001800* 7510 - DECIDE SE O PRODUTO CORRENTE ENTRA OU NAO NO FEED
001900*         LIGA W-PRODUTO-EXCLUIDO COM "S" QUANDO DEVE SER PULADO
002000*----------------------------------------------------------------*
002100 7510-FILTRAR-PRODUTO SECTION.
002200
002300     MOVE "N" TO W-PRODUTO-EXCLUIDO
002400
002410     MOVE W-PRD-STATUS TO W-MINUSC-ENTRADA
002420     PERFORM 9070-PASSAR-MINUSCULAS
002430     IF W-MINUSC-SAIDA (1:6) NOT EQUAL "active"
002500         MOVE "S" TO W-PRODUTO-EXCLUIDO
002600     END-IF
002800
002900     IF W-PRODUTO-EXCLUIDO EQUAL "N"
003000         MOVE W-PRD-TITULO TO W-MINUSC-ENTRADA
003100         PERFORM 9070-PASSAR-MINUSCULAS
003200         IF W-MINUSC-SAIDA NOT EQUAL SPACES
003300             MOVE ZEROS TO W-IX-1
003400             INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
003500                 FOR ALL "outlet"
003600             IF W-IX-1 GREATER ZEROS
003700                 MOVE "S" TO W-PRODUTO-EXCLUIDO
003800             END-IF
003900         END-IF
004000     END-IF
004100
004200     IF W-PRODUTO-EXCLUIDO EQUAL "N"
004300         MOVE W-PRD-TIPO TO W-MINUSC-ENTRADA
004400         PERFORM 9070-PASSAR-MINUSCULAS
004500         PERFORM 7520-TIPO-PRODUTO-BANIDO
004600         IF W-CAMPO-VALIDADO EQUAL "S"
004700             MOVE "S" TO W-PRODUTO-EXCLUIDO
004800         END-IF
004900     END-IF
005000
005100     IF W-PRODUTO-EXCLUIDO EQUAL "N"
005200         IF W-PRD-TEM-ESTOQUE NOT EQUAL "S"
005300             MOVE "S" TO W-PRODUTO-EXCLUIDO
005400         END-IF
005500     END-IF.
005600
005700 7510-99-FIM.
005800     EXIT.
005900
006000*----------------------------------------------------------------*
006100* 7520 - VERIFICA SE O TIPO DE PRODUTO (JA EM MINUSCULAS EM
006200*         W-MINUSC-SAIDA) CASA COM ALGUM DOS TIPOS BANIDOS.
006300*         LIGA W-CAMPO-VALIDADO COM "S" QUANDO ENCONTROU.
006400*----------------------------------------------------------------*
006500 7520-TIPO-PRODUTO-BANIDO SECTION.
006510
006520     MOVE "N" TO W-CAMPO-VALIDADO
006530
006540     MOVE ZEROS TO W-IX-1
006550     INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
006560         FOR ALL "buon"
006570     IF W-IX-1 GREATER ZEROS
006580         MOVE "S" TO W-CAMPO-VALIDADO
006590     END-IF
006600
006610     MOVE ZEROS TO W-IX-1
006620     INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
006630         FOR ALL "gift"
006640     IF W-IX-1 GREATER ZEROS
006650         MOVE "S" TO W-CAMPO-VALIDADO
006660     END-IF
006670
006680     MOVE ZEROS TO W-IX-1
006690     INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
006700         FOR ALL "pacco"
006710     IF W-IX-1 GREATER ZEROS
006720         MOVE "S" TO W-CAMPO-VALIDADO
006730     END-IF
006740
006750     MOVE ZEROS TO W-IX-1
006760     INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
006770         FOR ALL "berretti"
006780     IF W-IX-1 GREATER ZEROS
006790         MOVE "S" TO W-CAMPO-VALIDADO
006800     END-IF
006810
006820     MOVE ZEROS TO W-IX-1
006830     INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
006840         FOR ALL "calze"
006850     IF W-IX-1 GREATER ZEROS
006860         MOVE "S" TO W-CAMPO-VALIDADO
006870     END-IF
006880
006890     MOVE ZEROS TO W-IX-1
006900     INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
006910         FOR ALL "calzi"
006920     IF W-IX-1 GREATER ZEROS
006930         MOVE "S" TO W-CAMPO-VALIDADO
006940     END-IF
006950
006960     MOVE ZEROS TO W-IX-1
006970     INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
006980         FOR ALL "shirt"
006990     IF W-IX-1 GREATER ZEROS
007000         MOVE "S" TO W-CAMPO-VALIDADO
007010     END-IF
007020
007030     MOVE ZEROS TO W-IX-1
007040     INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
007050         FOR ALL "felp"
007060     IF W-IX-1 GREATER ZEROS
007070         MOVE "S" TO W-CAMPO-VALIDADO
007080     END-IF
007090
007100     MOVE ZEROS TO W-IX-1
007110     INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
007120         FOR ALL "stringhe"
007130     IF W-IX-1 GREATER ZEROS
007140         MOVE "S" TO W-CAMPO-VALIDADO
007150     END-IF
007160
007170     MOVE ZEROS TO W-IX-1
007180     INSPECT W-MINUSC-SAIDA TALLYING W-IX-1
007190         FOR ALL "outlet"
007200     IF W-IX-1 GREATER ZEROS
007210         MOVE "S" TO W-CAMPO-VALIDADO
007220     END-IF.
007230
007240 7520-99-FIM.
007250     EXIT.
007260
009300*----------------------------------------------------------------*
009400* 7530 - DECIDE SE A VARIANTE W-IX-VAR DO GRUPO CORRENTE ENTRA OU
009500*         NAO NO FEED. LIGA W-VAR-EXCLUIDA (W-IX-VAR) COM "S"
009600*         QUANDO DEVE SER PULADA.
009700*----------------------------------------------------------------*
009800 7530-FILTRAR-VARIANTE SECTION.
009900
010000     MOVE "N" TO W-VARIANTE-EXCLUIDA
010100
010200     MOVE W-VAR-TAMANHO (W-IX-VAR) TO W-MINUSC-ENTRADA
010300     PERFORM 9070-PASSAR-MINUSCULAS
010400     MOVE ZEROS TO W-IX-2
010500     INSPECT W-MINUSC-SAIDA TALLYING W-IX-2
010600         FOR ALL "personalizzazione"
010700     IF W-IX-2 GREATER ZEROS
010800         MOVE "S" TO W-VARIANTE-EXCLUIDA
010900     END-IF
011000
011100     IF W-VARIANTE-EXCLUIDA EQUAL "N"
011200         MOVE W-VAR-MF-COR (W-IX-VAR) TO W-MINUSC-ENTRADA
011300         PERFORM 9070-PASSAR-MINUSCULAS
011400         MOVE ZEROS TO W-IX-2
011500         INSPECT W-MINUSC-SAIDA TALLYING W-IX-2
011600             FOR ALL "personalizzazione"
011700         IF W-IX-2 GREATER ZEROS
011800             MOVE "S" TO W-VARIANTE-EXCLUIDA
011900         END-IF
012000     END-IF
012100
012200     IF W-VARIANTE-EXCLUIDA EQUAL "N"
012300         MOVE W-VAR-MF-MATERIAL (W-IX-VAR) TO W-MINUSC-ENTRADA
012400         PERFORM 9070-PASSAR-MINUSCULAS
012500         MOVE ZEROS TO W-IX-2
012600         INSPECT W-MINUSC-SAIDA TALLYING W-IX-2
012700             FOR ALL "personalizzazione"
012800         IF W-IX-2 GREATER ZEROS
012900             MOVE "S" TO W-VARIANTE-EXCLUIDA
013000         END-IF
013100     END-IF
013200
013300     MOVE W-VARIANTE-EXCLUIDA TO W-VAR-EXCLUIDA (W-IX-VAR).
013400
013500 7530-99-FIM.
013600     EXIT.
