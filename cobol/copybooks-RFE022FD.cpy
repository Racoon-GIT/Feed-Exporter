000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: FD arquivo metricas - um registro por
000600*                  plataforma processada (Google, depois Meta)
000700*----------------------------------------------------------------*
000800*    ALTERACOES:
000900*    11/03/1991 MBL 0000 - Versao original.
001000*================================================================*
001100 FD  ARQ-METRICAS
001200     LABEL RECORD IS STANDARD.
001300
001400 01  REG-ARQ-METRICAS            PIC X(40).
001500
001600 01  W-REG-METRICAS.
001700     05  MET-PLATAFORMA          PIC X(08).
001800     05  FILLER                  PIC X(01) VALUE ";".
001900     05  MET-PRODUTOS            PIC 9(07).
002000     05  FILLER                  PIC X(01) VALUE ";".
002100     05  MET-ITENS               PIC 9(07).
002200     05  FILLER                  PIC X(01) VALUE ";".
002300     05  MET-PULADOS             PIC 9(07).
002400     05  FILLER                  PIC X(01) VALUE ";".
002500     05  FILLER                  PIC X(03) VALUE SPACES.
