000100*================================================================*
000200*    MODULO......: Exportacao Feed Produtos Racoon Lab
000300*    AUTHOR......: Marco Belloni
000400*    DATA........: 11/03/1991
000500*    OBJETIVO ...: Rotinas de leitura do arquivo catalogo com
000600*                  quebra de controle por CAT-PRODUTO-ID, montando
000700*                  a area W-GRUPO-PRODUTO e a tabela de variantes
000800*                  de um produto por vez, ja com tags e colecoes
000900*                  explodidas em tabela.
001000*    COPY EM......: RFE100P (Google) e RFE200P (Meta)
001100*----------------------------------------------------------------*
001200*    ALTERACOES:
001300*    11/03/1991 MBL 0000 - Versao original.
001400*    02/09/1993 MBL RFE-012 - Tabela de variantes ampliada para
001500*               20 ocorrencias; inclusao metafields por variante.
001600*    18/05/1996 MBL RFE-024 - Explosao de tags/colecoes passa a
001700*               ser feita aqui (antes ficava em cada mapeador).
001800*================================================================*
001900*----------------------------------------------------------------*
002000* 7010 - ABRE O ARQUIVO CATALOGO E FAZ A PRIMEIRA LEITURA
002100*----------------------------------------------------------------*
002200 7010-ABRIR-ARQ-CATALOGO SECTION.
002300
002400     OPEN INPUT ARQ-CATALOGO.
002500
002600     IF NOT FS-OK
002700         DISPLAY "RFE070R - ERRO ABERTURA CATALOGO : "
002800                 WS-RESULTADO-ACESSO
002900         MOVE "S" TO W-FIM
003000     ELSE
003100         PERFORM 7020-LER-PROX-ARQ-CATALOGO
003200     END-IF.
003300
003400 7010-99-FIM.
003500     EXIT.
003600
003700*----------------------------------------------------------------*
003800* 7020 - LE O PROXIMO REGISTRO DO CATALOGO (LEITURA ADIANTADA)
003900*----------------------------------------------------------------*
004000 7020-LER-PROX-ARQ-CATALOGO SECTION.
004100
004200     READ ARQ-CATALOGO
004300         AT END
004400             CONTINUE
004500     END-READ.
004600
004700     IF FS-FIM
004800         MOVE "S" TO W-FIM
004900     END-IF.
005000
005100 7020-99-FIM.
005200     EXIT.
005300
005400*----------------------------------------------------------------*
005500* 7030 - MONTA O GRUPO DO PRODUTO CORRENTE (CABECALHO + VARIANTES)
005600*         AO ENTRAR AQUI O REGISTRO DO PRIMEIRO CAT- DO GRUPO JA
005700*         ESTA NO BUFFER (LIDO POR 7010 OU PELA QUEBRA ANTERIOR).
005800*----------------------------------------------------------------*
005900 7030-MONTAR-GRUPO-PRODUTO SECTION.
006000
006100     MOVE CAT-PRODUTO-ID         TO W-PRD-ID
006200     MOVE CAT-PRODUTO-TITULO     TO W-PRD-TITULO
006300     MOVE CAT-PRODUTO-HANDLE     TO W-PRD-HANDLE
006400     MOVE CAT-VENDOR             TO W-PRD-VENDOR
006500     MOVE CAT-PRODUTO-TIPO       TO W-PRD-TIPO
006600     MOVE CAT-PRODUTO-STATUS     TO W-PRD-STATUS
006700     MOVE CAT-DESCRICAO          TO W-PRD-DESCRICAO
006800     MOVE CAT-TAGS               TO W-PRD-TAGS-BRUTA
006900     MOVE CAT-COLECOES           TO W-PRD-COLECOES-BRUTA
007000     MOVE "N"                    TO W-PRD-TEM-ESTOQUE
007100     MOVE ZEROS                  TO W-QTD-VARIANTES
007200
007300     PERFORM 7035-ACUMULAR-UMA-VARIANTE
007400         UNTIL W-FIM = "S"
007500            OR CAT-PRODUTO-ID NOT EQUAL W-PRD-ID.
007600
007700     PERFORM 7050-EXPLODIR-TAGS.
007800     PERFORM 7060-EXPLODIR-COLECOES.
007900
008000 7030-99-FIM.
008100     EXIT.
008200
008300*----------------------------------------------------------------*
008400* 7035 - UM PASSO DO LACO DE QUEBRA: EMPILHA A VARIANTE CORRENTE
008500*         (SE AINDA HA VAGA NA TABELA) E LE O PROXIMO REGISTRO.
008600*----------------------------------------------------------------*
008700 7035-ACUMULAR-UMA-VARIANTE SECTION.
008800
008900     IF W-QTD-VARIANTES < 20
009000         ADD 1 TO W-QTD-VARIANTES
009100         PERFORM 7040-EMPILHAR-VARIANTE
009200     ELSE
009300         DISPLAY "RFE070R - PRODUTO " W-PRD-ID
009400                 " EXCEDE 20 VARIANTES - IGNORADAS AS DEMAIS"
009500     END-IF.
009600
009700     PERFORM 7020-LER-PROX-ARQ-CATALOGO.
009800
009900 7035-99-FIM.
010000     EXIT.
010100
010200*----------------------------------------------------------------*
010300* 7040 - EMPILHA A VARIANTE CORRENTE NA TABELA W-TAB-VARIANTES
010400*----------------------------------------------------------------*
010500 7040-EMPILHAR-VARIANTE SECTION.
010600
010700     MOVE CAT-VARIANTE-ID
010800                    TO W-VAR-ID (W-QTD-VARIANTES)
010900     MOVE CAT-VARIANTE-TAMANHO
011000                    TO W-VAR-TAMANHO (W-QTD-VARIANTES)
011100     MOVE CAT-SKU   TO W-VAR-SKU (W-QTD-VARIANTES)
011200     MOVE CAT-BARCODE
011300                    TO W-VAR-BARCODE (W-QTD-VARIANTES)
011400     MOVE CAT-PRECO TO W-VAR-PRECO (W-QTD-VARIANTES)
011500     MOVE CAT-PRECO-COMPARACAO
011600                    TO W-VAR-PRECO-COMPARA (W-QTD-VARIANTES)
011700     MOVE CAT-ESTOQUE-QTDE
011800                    TO W-VAR-ESTOQUE (W-QTD-VARIANTES)
011900     MOVE CAT-IMAGEM-1
012000          TO W-VAR-IMAGEM-TAB (W-QTD-VARIANTES 1)
012100     MOVE CAT-IMAGEM-2
012200          TO W-VAR-IMAGEM-TAB (W-QTD-VARIANTES 2)
012300     MOVE CAT-IMAGEM-3
012400          TO W-VAR-IMAGEM-TAB (W-QTD-VARIANTES 3)
012500     MOVE CAT-IMAGEM-4
012600          TO W-VAR-IMAGEM-TAB (W-QTD-VARIANTES 4)
012700     MOVE CAT-IMAGEM-5
012800          TO W-VAR-IMAGEM-TAB (W-QTD-VARIANTES 5)
012900     MOVE CAT-MF-GENERO
013000          TO W-VAR-MF-GENERO (W-QTD-VARIANTES)
013100     MOVE CAT-MF-FAIXA-ETARIA
013200          TO W-VAR-MF-IDADE (W-QTD-VARIANTES)
013300     MOVE CAT-MF-COR
013400          TO W-VAR-MF-COR (W-QTD-VARIANTES)
013500     MOVE CAT-MF-MATERIAL
013600          TO W-VAR-MF-MATERIAL (W-QTD-VARIANTES)
013700     MOVE "N"       TO W-VAR-EXCLUIDA (W-QTD-VARIANTES)
013800
013900     IF CAT-ESTOQUE-QTDE GREATER ZEROS
014000         MOVE "S" TO W-PRD-TEM-ESTOQUE
014100     END-IF.
014200
014300 7040-99-FIM.
014400     EXIT.
014500
014600*----------------------------------------------------------------*
014700* 7050 - EXPLODE CAT-TAGS (LISTA SEPARADA POR VIRGULA) EM
014800*         W-TAB-TAGS, JA SEM OS BRANCOS DAS BORDAS
014900*----------------------------------------------------------------*
015000 7050-EXPLODIR-TAGS SECTION.
015100
015200     MOVE SPACES TO W-TAB-TAGS
015300     MOVE ZEROS  TO W-QTD-TAGS
015400
015500     UNSTRING W-PRD-TAGS-BRUTA DELIMITED BY ","
015600         INTO W-TAG (1)  W-TAG (2)  W-TAG (3)  W-TAG (4)
015700              W-TAG (5)  W-TAG (6)  W-TAG (7)  W-TAG (8)
015800              W-TAG (9)  W-TAG (10) W-TAG (11) W-TAG (12)
015900              W-TAG (13) W-TAG (14) W-TAG (15) W-TAG (16)
016000              W-TAG (17) W-TAG (18) W-TAG (19) W-TAG (20)
016100     END-UNSTRING.
016200
016300     PERFORM 7055-APARAR-UMA-TAG
016400         VARYING W-IX-1 FROM 1 BY 1 UNTIL W-IX-1 > 20.
016500
016600 7050-99-FIM.
016700     EXIT.
016800
016900*----------------------------------------------------------------*
017000* 7055 - APARA E CONTA A TAG DE INDICE W-IX-1, SE NAO ESTIVER EM
017100*         BRANCO (POSICAO NAO OCUPADA PELO UNSTRING)
017200*----------------------------------------------------------------*
017300 7055-APARAR-UMA-TAG SECTION.
017400
017500     IF W-TAG (W-IX-1) NOT EQUAL SPACES
017600         MOVE W-TAG (W-IX-1) TO W-APARAR-ENTRADA
017700         PERFORM 9060-APARAR-ESPACOS
017800         MOVE W-APARAR-SAIDA (1:30) TO W-TAG (W-IX-1)
017900         ADD 1 TO W-QTD-TAGS
018000     END-IF.
018100
018200 7055-99-FIM.
018300     EXIT.
018400
018500*----------------------------------------------------------------*
018600* 7060 - EXPLODE CAT-COLECOES (LISTA SEPARADA POR VIRGULA) EM
018700*         W-TAB-COLECOES, JA SEM OS BRANCOS DAS BORDAS
018800*----------------------------------------------------------------*
018900 7060-EXPLODIR-COLECOES SECTION.
019000
019100     MOVE SPACES TO W-TAB-COLECOES
019200     MOVE ZEROS  TO W-QTD-COLECOES
019300
019400     UNSTRING W-PRD-COLECOES-BRUTA DELIMITED BY ","
019500         INTO W-COLECAO (1)  W-COLECAO (2)  W-COLECAO (3)
019600              W-COLECAO (4)  W-COLECAO (5)  W-COLECAO (6)
019700              W-COLECAO (7)  W-COLECAO (8)  W-COLECAO (9)
019800              W-COLECAO (10) W-COLECAO (11) W-COLECAO (12)
019900              W-COLECAO (13) W-COLECAO (14) W-COLECAO (15)
020000     END-UNSTRING.
020100
020200     PERFORM 7065-APARAR-UMA-COLECAO
020300         VARYING W-IX-1 FROM 1 BY 1 UNTIL W-IX-1 > 15.
020400
020500 7060-99-FIM.
020600     EXIT.
020700
020800*----------------------------------------------------------------*
020900* 7065 - APARA E CONTA A COLECAO DE INDICE W-IX-1, SE NAO
021000*         ESTIVER EM BRANCO (POSICAO NAO OCUPADA PELO UNSTRING)
021100*----------------------------------------------------------------*
021200 7065-APARAR-UMA-COLECAO SECTION.
021300
021400     IF W-COLECAO (W-IX-1) NOT EQUAL SPACES
021500         MOVE W-COLECAO (W-IX-1) TO W-APARAR-ENTRADA
021600         PERFORM 9060-APARAR-ESPACOS
021700         MOVE W-APARAR-SAIDA (1:40) TO W-COLECAO (W-IX-1)
021800         ADD 1 TO W-QTD-COLECOES
021900     END-IF.
022000
022100 7065-99-FIM.
022200     EXIT.
022300
022400*----------------------------------------------------------------*
022500* 7090 - FECHA O ARQUIVO CATALOGO
022600*----------------------------------------------------------------*
022700 7090-FECHAR-ARQ-CATALOGO SECTION.
022800
022900     CLOSE ARQ-CATALOGO.
023000
023100 7090-99-FIM.
023200     EXIT.
